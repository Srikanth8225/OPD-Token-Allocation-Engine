000100******************************************************************
000200* COPYBOOK  OPDPAT                                               *
000300* TOKEN ALLOCATION SYSTEM - PATIENT TABLE                        *
000400*                                                                *
000500* PATIENTS ARE CREATED ON THE FLY AS ALLOCATE / EMERGENCY EVENTS *
000600* COME THROUGH THE EVENT LOG - THERE IS NO PATIENT MASTER FILE. *
000700* A PATIENT IS MATCHED BY PHONE NUMBER SO THE SAME CALLER IS     *
000800* NOT ENTERED TWICE IN ONE DAY'S RUN.                            *
000900******************************************************************
001000 01  PATIENT-TABLE.
001100     05  PAT-COUNT            PIC 9(03) COMP.
001200     05  PAT-ENTRY OCCURS 500 TIMES
001300                 INDEXED BY PAT-IDX.
001400         10  PAT-ID                PIC X(08).
001500         10  PAT-NAME               PIC X(30).
001600         10  PAT-NAME-PARTS REDEFINES PAT-NAME.
001700             15  PAT-LAST-NAME      PIC X(15).
001800             15  PAT-FIRST-NAME     PIC X(15).
001900         10  PAT-PHONE              PIC X(10).
002000         10  PAT-AGE                PIC 9(03).
002100         10  PAT-GENDER             PIC X(01).
002200             88  PAT-IS-MALE            VALUE "M".
002300             88  PAT-IS-FEMALE          VALUE "F".
002400             88  PAT-IS-OTHER           VALUE "O".
002500         10  PAT-MRN                PIC X(12).
002600         10  PAT-MRN-PARTS REDEFINES PAT-MRN.
002700             15  MRN-PREFIX         PIC X(03).
002800             15  MRN-DIGITS         PIC X(09).
002900         10  FILLER                 PIC X(04).
