000100******************************************************************
000200* COPYBOOK  OPDEVENT                                             *
000300* TOKEN ALLOCATION SYSTEM - EVENT LOG RECORD                    *
000400*                                                                *
000500* THE EVENTS FILE DRIVES THE WHOLE SIMULATED DAY - ONE RECORD   *
000600* PER THING THAT HAPPENED AT THE FRONT DESK, IN TIME ORDER.      *
000700* THE LAST 20 BYTES OF THE RECORD CARRY EITHER THE BOOKING      *
000800* SOURCE (ALLOCATE / EMERGENCY EVENTS) OR THE TOKEN ID BEING     *
000900* ACTED ON (CANCEL / NO_SHOW / COMPLETE EVENTS) - THE TWO NEVER *
001000* APPEAR ON THE SAME RECORD SO THEY SHARE THE SAME BYTES.        *
001100******************************************************************
001200 01  EVENT-RECORD.
001300     05  EVT-TIME                 PIC X(05).
001400     05  EVT-TIME-PARTS REDEFINES EVT-TIME.
001500         10  EVT-TIME-HH           PIC X(02).
001600         10  FILLER                PIC X(01).
001700         10  EVT-TIME-MI           PIC X(02).
001800     05  EVT-TYPE                  PIC X(10).
001900         88  EVT-IS-ALLOCATE           VALUE "ALLOCATE  ".
002000         88  EVT-IS-EMERGENCY          VALUE "EMERGENCY ".
002100         88  EVT-IS-CANCEL             VALUE "CANCEL    ".
002200         88  EVT-IS-NOSHOW             VALUE "NOSHOW    ".
002300         88  EVT-IS-COMPLETE           VALUE "COMPLETE  ".
002400     05  EVT-PAT-NAME               PIC X(30).
002500     05  EVT-PAT-PHONE              PIC X(10).
002600     05  EVT-PAT-AGE                PIC 9(03).
002700     05  EVT-PAT-GENDER             PIC X(01).
002800     05  EVT-DOC-ID                 PIC X(06).
002900     05  EVT-DATE                   PIC X(10).
003000     05  EVT-SLOT-START             PIC X(05).
003100     05  EVT-TRAILER                PIC X(20).
003200     05  EVT-ALLOC-VIEW REDEFINES EVT-TRAILER.
003300         10  EVT-SOURCE             PIC X(15).
003400         10  FILLER                 PIC X(05).
003500     05  EVT-XACT-VIEW REDEFINES EVT-TRAILER.
003600         10  EVT-TKN-ID             PIC X(08).
003700         10  FILLER                 PIC X(12).
