000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  OPDALLOC.
000300 AUTHOR. R HOLLAND.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/28/89.
000600 DATE-COMPILED. 03/28/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          ALLOCATION-SERVICE.  CALLED BY OPDSIMDR FOR EVERY
001200*          ALLOCATE AND EMERGENCY EVENT ON THE EVENT LOG.  THIS
001300*          IS THE ONLY PLACE IN THE SUITE A TOKEN GETS CREATED -
001400*          OPDSIMDR DOES NO TOKEN WORK ITSELF, IT JUST READS THE
001500*          EVENT AND HANDS IT HERE.
001600*
001700*          NORMAL ALLOCATION VALIDATES THE BOOKING SOURCE,
001800*          RESOLVES THE DOCTOR/PATIENT/SLOT, AND EITHER CONFIRMS
001900*          A TOKEN OR PUTS THE REQUEST ON THE SLOT'S WAITLIST.
002000*          THE FIVE STEPS RUN IN A CHAIN IN 000-ALLOCATE-ENTRY
002100*          BELOW, EACH GUARDED BY THE RESULT-STATUS OF THE ONE
002200*          BEFORE IT - THE FIRST ONE TO FAIL STOPS THE CHAIN.
002300*
002400*          EMERGENCY ALLOCATION SKIPS SOURCE VALIDATION AND, IF
002500*          THE SLOT IS FULL, WILL BUMP THE LOWEST-PRECEDENCE
002600*          CONFIRMED TOKEN IN THE SLOT TO MAKE ROOM - SEE
002700*          550-FIND-DEMOTABLE AND 600-EMERGENCY-DEMOTE BELOW.  AN
002800*          EMERGENCY NEVER WAITS - IF NOBODY IN THE SLOT CAN BE
002900*          DEMOTED, IT GOES ON THE WAITLIST LIKE ANY OTHER TOKEN,
003000*          BUT AT THE FRONT SINCE ITS PRIORITY IS ALWAYS 1.
003100*
003200*          THIS MODULE OWNS NO FILES OF ITS OWN - EVERY TABLE IT
003300*          TOUCHES (DOCTOR, PATIENT, SLOT, TOKEN) IS PASSED DOWN
003400*          FROM OPDSIMDR ON THE CALL AND HANDED BACK UP THE SAME
003500*          WAY, UNCHANGED IN SHAPE.
003600*
003700******************************************************************
003800* CHANGE LOG.
003900*
004000* 032889 RH  ORIGINAL CODING PER REQUEST OPD-0001.                 OPD0001
004100* 052390 RH  PATIENT DEDUP BY PHONE ADDED - OPD-0009, FRONT DESK   OPD0009
004200*            WAS CREATING A NEW PATIENT RECORD ON EVERY CALL.
004300* 061702 MM  CALLS OPDPRIOR FOR SOURCE VALIDATION/PRIORITY
004400*            MAPPING AND OPDQUEUE FOR THE WAITLIST, RATHER THAN
004500*            DOING EITHER IN-LINE - OPD-0066.
004600* 082303 MM  EMERGENCY DEMOTION LOGIC ADDED, CALLS OPDREALC'S
004700*            DEMOTE ENTRY POINT - OPD-0072.
004800* 040905 JS  ESTIMATED TIME CALCULATION NOW CARRIES MINUTES INTO
004900*            HOURS PROPERLY PAST THE TOP OF THE HOUR - OPD-0076,
005000*            A SLOT RUNNING LATE WAS SHOWING "10:65".
005100* 091702 MM  WAITLISTED TOKENS NOW CARRY AN ESTIMATED WAIT, SAME
005200*            POSITION-TIMES-MINUTES RULE OPDQUEUE ALREADY HANDS
005300*            BACK FOR A POSITION INQUIRY - OPD-0069.
005400* 092807 MM  550-FIND-DEMOTABLE NO LONGER DECIDES ELIGIBILITY
005500*            ITSELF - IT HANDS THE TWO PRIORITIES TO OPDPRIOR'S
005600*            DEMOTECHK FUNCTION LIKE EVERYTHING ELSE THAT NEEDS
005700*            A PRIORITY RULING - OPD-0090.
005800* 071803 MM  BUG OPD-0079 - THE HOUR WRAP IN 360-COMPUTE-EST-TIME  OPD0079
005900*            ONLY KNOCKED OFF A SINGLE DAY.  A SLOT DEEP INTO ITS
006000*            WAITLIST COULD PUSH THE ESTIMATE PAST 47:XX AND COME
006100*            OUT WITH AN HOUR NOBODY COULD READ.  WRAP NOW LOOPS
006200*            THE SAME WAY THE MINUTE CARRY ALREADY DID.
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600* NO FILES ARE DECLARED HERE - EVERYTHING THIS PROGRAM TOUCHES IS
006700* A TABLE PASSED IN ON THE CALL FROM OPDSIMDR.  COMPUTER NAMES
006800* ARE CARRIED PER SHOP STANDARD REGARDLESS.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 DATA DIVISION.
007200 WORKING-STORAGE SECTION.
007300* WS-EST-HOUR/WS-EST-MINUTE HOLD THE RUNNING TIME-OF-DAY ESTIMATE
007400* WHILE 360-COMPUTE-EST-TIME BUILDS IT UP.  WS-DEMOTE-PRIORITY AND
007500* WS-DEMOTE-IDX TRACK THE WORST-OFF CONFIRMED TOKEN FOUND SO FAR
007600* DURING AN EMERGENCY DEMOTE SEARCH.  ALL COUNTERS AND SUBSCRIPTS
007700* ARE COMP SO THE ARITHMETIC STAYS BINARY, NOT ZONED DECIMAL.
007800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
007900     05  WS-EST-HOUR              PIC 9(02) COMP.
008000     05  WS-EST-MINUTE             PIC 9(04) COMP.
008100     05  WS-DEMOTE-PRIORITY        PIC 9(01) COMP.
008200     05  WS-DEMOTE-IDX             PIC 9(03) COMP.
008300     05  TK-IDX                    PIC 9(03) COMP.
008400     05  WS-EST-WAIT-MIN           PIC 9(03) COMP.
008500     05  FILLER                    PIC X(02).
008600* ONE SWITCH PER TABLE THIS PROGRAM SEARCHES, PLUS ONE FOR THE
008700* EMERGENCY-DEMOTE CANDIDATE SEARCH.  ALL FOUR FOLLOW THE SAME
008800* "N" UNLESS FOUND, THEN "Y" PATTERN THE WHOLE SUITE USES.
008900 01  FLAGS-AND-SWITCHES.
009000     05  WS-DOC-FOUND-SW          PIC X(01) VALUE "N".
009100         88  WS-DOC-FOUND             VALUE "Y".
009200     05  WS-SLOT-FOUND-SW         PIC X(01) VALUE "N".
009300         88  WS-SLOT-FOUND             VALUE "Y".
009400     05  WS-PAT-FOUND-SW          PIC X(01) VALUE "N".
009500         88  WS-PAT-FOUND              VALUE "Y".
009600     05  WS-DEMOTABLE-SW          PIC X(01) VALUE "N".
009700         88  WS-DEMOTABLE-FOUND        VALUE "Y".
009800     05  FILLER                   PIC X(02).
009900* WS-PAT-SEQ-EDIT/WS-TKN-SEQ-EDIT ARE ZERO-SUPPRESSED-FREE SCRATCH
010000* AREAS FOR BUILDING THE "PATNNNNN"/"TKNNNNNN" KEYS BY STRING.
010100* WS-PRIOR-DETAIL IS A HOLDING AREA USED ONLY WHILE BUILDING THE
010200* EMERGENCY-DEMOTE RESULT LINE IN 500-EMERGENCY-ALLOCATE.
010300 01  MISC-WS-FLDS.
010400     05  WS-PAT-SEQ-EDIT          PIC 9(05).
010500     05  WS-TKN-SEQ-EDIT          PIC 9(05).
010600     05  WS-PRIOR-DETAIL          PIC X(30).
010700     05  FILLER                   PIC X(05).
010800* MANUAL COPY OF OPDPRIOR'S LINKAGE SHAPE - SAME IDEA AS
010900* CLCLBCST'S CALC-COSTS-REC, KEPT HAND IN HAND WITH THE CALLED
011000* MODULE SINCE THERE IS NO SHARED COPYBOOK FOR IT.  EVERY FIELD
011100* OPDPRIOR'S FOUR FUNCTIONS USE IS CARRIED HERE EVEN THOUGH THIS
011200* PROGRAM ONLY EVER DRIVES THREE OF THEM (VALIDATE, MAP, AND
011300* DEMOTECHK - NEVER COMPARE).
011400 01  PRIORITY-LINK-REC.
011500     05  PRI-FUNCTION             PIC X(10).
011600     05  PRI-SOURCE-CODE          PIC X(15).
011700     05  PRI-PRIORITY-OUT         PIC 9(01).
011800     05  PRI-SOURCE-VALID-SW      PIC X(01).
011900         88  PRI-SOURCE-IS-VALID      VALUE "Y".
012000     05  PRI-COMPARE-PRI-1        PIC 9(01).
012100     05  PRI-COMPARE-SEQ-1        PIC 9(05).
012200     05  PRI-COMPARE-PRI-2        PIC 9(01).
012300     05  PRI-COMPARE-SEQ-2        PIC 9(05).
012400     05  PRI-FIRST-WINS-SW        PIC X(01).
012500     05  PRI-DEMOTE-OK-SW         PIC X(01).
012600         88  PRI-DEMOTE-IS-OK         VALUE "Y".
012700     05  FILLER                   PIC X(04).
012800* MANUAL COPY OF OPDQUEUE'S LINKAGE SHAPE - USED ONLY BY
012900* 400-WAITLIST-TOKEN BELOW TO ADD A NEW ENTRY AND THEN ASK ITS
013000* OWN POSITION ON THE LIST IT WAS JUST PUT ON.
013100 01  QUEUE-LINK-REC.
013200     05  QM-FUNCTION              PIC X(10).
013300     05  QM-SLOT-ID               PIC X(08).
013400     05  QM-TKN-ID                PIC X(08).
013500     05  QM-PRIORITY              PIC 9(01).
013600     05  QM-SEQ                   PIC 9(05).
013700     05  QM-POSITION-OUT          PIC 9(02).
013800     05  QM-FOUND-SW              PIC X(01).
013900         88  QM-ENTRY-FOUND           VALUE "Y".
014000     05  FILLER                   PIC X(04).
014100* LOCAL COPY OF OPDSIMDR/OPDREALC'S SERVICE REQUEST SHAPE, USED
014200* TO CALL OPDREALC'S DEMOTE ENTRY DURING EMERGENCY ALLOCATION.
014300* ONLY WSD-FUNCTION AND WSD-TKN-ID ARE EVER SET BY THIS PROGRAM -
014400* THE RESULT FIELDS ARE READ BACK BUT NOT ACTED ON DIRECTLY, ONLY
014500* FOLDED INTO SVC-RESULT-DETAIL BY 500-EMERGENCY-ALLOCATE.
014600 01  WS-DEMOTE-REQUEST.
014700     05  WSD-FUNCTION             PIC X(10).
014800     05  WSD-TKN-ID               PIC X(08).
014900     05  WSD-RESULT-STATUS        PIC X(20).
015000     05  WSD-RESULT-DETAIL        PIC X(30).
015100     05  FILLER                   PIC X(04).
015200 LINKAGE SECTION.
015300* SVC-FUNCTION TELLS 000-ALLOCATE-ENTRY WHICH OF THE TWO PATHS TO
015400* TAKE.  SVC-RESULT-STATUS COMES BACK BLANK ON ENTRY AND IS THE
015500* GUARD EVERY STEP IN THE NORMAL-ALLOCATION CHAIN CHECKS BEFORE
015600* RUNNING AT ALL.
015700 01  SVC-REQUEST-AREA.
015800     05  SVC-FUNCTION             PIC X(10).
015900         88  SVC-IS-ALLOCATE          VALUE "ALLOCATE  ".
016000         88  SVC-IS-EMERGENCY         VALUE "EMERGENCY ".
016100     05  SVC-TKN-ID               PIC X(08).
016200     05  SVC-RESULT-STATUS        PIC X(20).
016300     05  SVC-RESULT-DETAIL        PIC X(30).
016400     05  FILLER                   PIC X(04).
016500* EVENT-RECORD IS THE RAW TRANSACTION OPDSIMDR READ OFF THE EVENT
016600* LOG; THE FOUR TABLES BELOW ARE THE MASTER/DETAIL DATA THIS
016700* PROGRAM READS AND, FOR PATIENT AND TOKEN, WRITES NEW ROWS INTO.
016800 COPY OPDEVENT.
016900 COPY OPDDOCTR.
017000 COPY OPDSLOT.
017100 COPY OPDPAT.
017200 COPY OPDTOKEN.
017300* NEXT-SEQUENCE COUNTERS FOR THE PATIENT AND TOKEN KEYS - OWNED BY
017400* OPDSIMDR, PASSED DOWN SO PAT-ID/TKN-ID STAY UNIQUE ACROSS THE
017500* WHOLE RUN NO MATTER HOW MANY TIMES THIS PROGRAM IS RE-ENTERED.
017600 01  LS-NEXT-PAT-SEQ              PIC 9(05) COMP.
017700 01  LS-NEXT-TKN-SEQ              PIC 9(05) COMP.
017800* RUN-WIDE CONSTANTS - ONLY CFG-CONSULT-MINUTES IS ACTUALLY USED
017900* HERE, FOR THE ESTIMATED-TIME AND ESTIMATED-WAIT ARITHMETIC; THE
018000* OTHER THREE ARE CARRIED FOR SHAPE PARITY WITH OPDSIMDR'S COPY.
018100 01  LS-OPD-CONFIG-CONSTANTS.
018200     05  CFG-DEFAULT-CAPACITY     PIC 9(03).
018300     05  CFG-DEFAULT-DURATION     PIC 9(03).
018400     05  CFG-CONSULT-MINUTES      PIC 9(03).
018500     05  CFG-WAITLIST-MAX         PIC 9(02).
018600     05  FILLER                   PIC X(02).
018700 PROCEDURE DIVISION USING SVC-REQUEST-AREA EVENT-RECORD
018800         DOCTOR-TABLE SLOT-TABLE PATIENT-TABLE TOKEN-TABLE
018900         LS-NEXT-PAT-SEQ LS-NEXT-TKN-SEQ
019000         LS-OPD-CONFIG-CONSTANTS.
019100* THE SINGLE ENTRY POINT FOR BOTH KINDS OF ALLOCATION EVENT.
019200* EMERGENCY BRANCHES OFF IMMEDIATELY TO ITS OWN PARAGRAPH SINCE
019300* IT SKIPS SOURCE VALIDATION ENTIRELY AND HAS ITS OWN DEMOTION
019400* FALLBACK.  THE NORMAL PATH IS A STRAIGHT CHAIN OF FIVE STEPS -
019500* EACH ONE ONLY RUNS IF SVC-RESULT-STATUS IS STILL SPACES, WHICH
019600* MEANS NOTHING BEFORE IT HAS FAILED YET.  THE LAST STEP PICKS
019700* BETWEEN CONFIRM AND WAITLIST BASED ON WHETHER THE SLOT STILL
019800* HAS ROOM.
019900 000-ALLOCATE-ENTRY.
020000     MOVE SPACES TO SVC-RESULT-STATUS, SVC-RESULT-DETAIL.
020100     IF SVC-IS-EMERGENCY
020200         PERFORM 500-EMERGENCY-ALLOCATE THRU 500-EXIT
020300     ELSE
020400         PERFORM 100-VALIDATE-SOURCE THRU 100-EXIT
020500         IF SVC-RESULT-STATUS = SPACES
020600             PERFORM 150-FIND-OR-ADD-DOCTOR THRU 150-EXIT
020700         IF SVC-RESULT-STATUS = SPACES
020800             PERFORM 200-FIND-OR-ADD-PATIENT THRU 200-EXIT
020900         IF SVC-RESULT-STATUS = SPACES
021000             PERFORM 250-FIND-SLOT THRU 250-EXIT
021100         IF SVC-RESULT-STATUS = SPACES
021200             PERFORM 300-MAP-PRIORITY THRU 300-EXIT
021300         IF SVC-RESULT-STATUS = SPACES
021400*  ONLY HERE, AFTER ALL FOUR LOOKUPS SUCCEEDED, DO WE CARE
021500*  WHETHER THE SLOT IS FULL - A SLOT WITH NO SUCH DOCTOR OR NO
021600*  SUCH PATIENT NEVER REACHES THIS COMPARISON AT ALL.
021700             IF SLOT-ALLOC-CNT(SLOT-IDX) <
021800                     SLOT-MAX-CAP(SLOT-IDX)
021900                 PERFORM 350-CONFIRM-TOKEN THRU 350-EXIT
022000             ELSE
022100                 PERFORM 400-WAITLIST-TOKEN THRU 400-EXIT.
022200     GOBACK.
022300* ASKS OPDPRIOR WHETHER THE EVENT'S BOOKING SOURCE IS ON THE
022400* KNOWN LIST.  NOT RUN FOR AN EMERGENCY - SEE 500-EMERGENCY-
022500* ALLOCATE, WHICH SETS EVT-SOURCE TO "EMERGENCY" ITSELF AND NEVER
022600* CALLS HERE.
022700 100-VALIDATE-SOURCE.
022800     MOVE "VALIDATE  " TO PRI-FUNCTION.
022900     MOVE EVT-SOURCE TO PRI-SOURCE-CODE.
023000     CALL "OPDPRIOR" USING PRIORITY-LINK-REC.
023100     IF NOT PRI-SOURCE-IS-VALID
023200         MOVE "ERROR" TO SVC-RESULT-STATUS
023300         MOVE "INVALID BOOKING SOURCE" TO SVC-RESULT-DETAIL.
023400 100-EXIT.
023500     EXIT.
023600*  DOCTOR ROSTER IS FIXED AT SETUP - AN UNKNOWN ID IS REJECTED,
023700*  NEVER CREATED ON THE FLY.  THIS IS ALSO CALLED DIRECTLY FROM
023800*  500-EMERGENCY-ALLOCATE SINCE AN EMERGENCY STILL NEEDS A REAL
023900*  DOCTOR ON FILE.
024000 150-FIND-OR-ADD-DOCTOR.
024100     MOVE "N" TO WS-DOC-FOUND-SW.
024200     PERFORM 155-SCAN-ONE-DOCTOR THRU 155-EXIT
024300             VARYING DOC-IDX FROM 1 BY 1
024400             UNTIL DOC-IDX > DOC-COUNT
024500             OR WS-DOC-FOUND.
024600*  PERFORM VARYING LEAVES DOC-IDX ONE PAST THE HIT - BACK IT UP.
024700     SUBTRACT 1 FROM DOC-IDX.
024800     IF NOT WS-DOC-FOUND
024900         MOVE "ERROR" TO SVC-RESULT-STATUS
025000         MOVE "UNKNOWN DOCTOR ID" TO SVC-RESULT-DETAIL.
025100 150-EXIT.
025200     EXIT.
025300* ONE COMPARISON PER ITERATION - DOC-ID IS THE ONLY KEY, THE
025400* DOCTOR TABLE HAS NO OTHER QUALIFYING FIELD.
025500 155-SCAN-ONE-DOCTOR.
025600     IF DOC-ID(DOC-IDX) = EVT-DOC-ID
025700         MOVE "Y" TO WS-DOC-FOUND-SW.
025800 155-EXIT.
025900     EXIT.
026000* 052390RH - OPD-0009 - REUSE THE PATIENT RECORD WHEN THE PHONE    OPD0009
026100* NUMBER ALREADY MATCHES SOMEONE ON FILE FOR THIS RUN.  BEFORE
026200* THIS FIX FRONT DESK STAFF CALLING IN A SECOND APPOINTMENT FOR
026300* THE SAME PERSON ON THE SAME DAY GOT A BRAND NEW PATIENT ROW
026400* EVERY TIME, WHICH DUPLICATED THE MRN AND MADE THE PATIENT
026500* MASTER UNRELIABLE FOR ANY LATER LOOKUP.
026600 200-FIND-OR-ADD-PATIENT.
026700     MOVE "N" TO WS-PAT-FOUND-SW.
026800     PERFORM 205-SCAN-ONE-PATIENT THRU 205-EXIT
026900             VARYING PAT-IDX FROM 1 BY 1
027000             UNTIL PAT-IDX > PAT-COUNT
027100             OR WS-PAT-FOUND.
027200*  PERFORM VARYING LEAVES PAT-IDX ONE PAST THE HIT - BACK IT UP.
027300     SUBTRACT 1 FROM PAT-IDX.
027400     IF WS-PAT-FOUND
027500         GO TO 200-EXIT.
027600*  NO MATCH - ADD A NEW PATIENT ROW AT THE END OF THE TABLE AND
027700*  POINT PAT-IDX AT IT SO THE REST OF THE CHAIN CAN USE IT AS IF
027800*  IT HAD ALWAYS BEEN THERE.
027900     ADD 1 TO PAT-COUNT.
028000     SET PAT-IDX TO PAT-COUNT.
028100     ADD 1 TO LS-NEXT-PAT-SEQ.
028200     MOVE LS-NEXT-PAT-SEQ TO WS-PAT-SEQ-EDIT.
028300     STRING "PAT" WS-PAT-SEQ-EDIT
028400         DELIMITED BY SIZE INTO PAT-ID(PAT-IDX).
028500     MOVE EVT-PAT-NAME   TO PAT-NAME(PAT-IDX).
028600     MOVE EVT-PAT-PHONE  TO PAT-PHONE(PAT-IDX).
028700     MOVE EVT-PAT-AGE    TO PAT-AGE(PAT-IDX).
028800     MOVE EVT-PAT-GENDER TO PAT-GENDER(PAT-IDX).
028900     MOVE SPACES TO PAT-MRN(PAT-IDX).
029000*  MRN IS DERIVED FROM THE PATIENT ID RATHER THAN BEING ITS OWN
029100*  SEQUENCE - THE SOURCE SYSTEM NEVER GAVE THIS SUITE A REAL MRN
029200*  FEED, SO THIS IS A STAND-IN GOOD ENOUGH TO MAKE EVERY PATIENT
029300*  ROW UNIQUE ON THE FIELD THE PRINTED REPORTS LABEL "MRN".
029400     STRING "MRN" PAT-ID(PAT-IDX)
029500         DELIMITED BY SIZE INTO PAT-MRN(PAT-IDX).
029600 200-EXIT.
029700     EXIT.
029800* PHONE NUMBER IS THE ONLY DEDUP KEY - NAME IS NOT COMPARED SINCE
029900* THE SAME PERSON MAY BE ENTERED WITH SLIGHTLY DIFFERENT SPELLING
030000* BY DIFFERENT FRONT DESK STAFF, BUT A PHONE NUMBER DOES NOT
030100* CHANGE FROM CALL TO CALL.
030200 205-SCAN-ONE-PATIENT.
030300     IF PAT-PHONE(PAT-IDX) = EVT-PAT-PHONE
030400         MOVE "Y" TO WS-PAT-FOUND-SW.
030500 205-EXIT.
030600     EXIT.
030700* A SLOT IS KEYED BY DOCTOR, DATE, AND START TIME TOGETHER - NONE
030800* OF THE THREE ALONE IS UNIQUE, SO ALL THREE ARE COMPARED EVERY
030900* ITERATION OF THE SCAN BELOW.
031000 250-FIND-SLOT.
031100     MOVE "N" TO WS-SLOT-FOUND-SW.
031200     PERFORM 255-SCAN-ONE-SLOT THRU 255-EXIT
031300             VARYING SLOT-IDX FROM 1 BY 1
031400             UNTIL SLOT-IDX > SLOT-COUNT
031500             OR WS-SLOT-FOUND.
031600*  PERFORM VARYING LEAVES SLOT-IDX ONE PAST THE HIT - BACK IT UP.
031700     SUBTRACT 1 FROM SLOT-IDX.
031800     IF NOT WS-SLOT-FOUND
031900         MOVE "ERROR" TO SVC-RESULT-STATUS
032000         MOVE "NO SUCH SLOT" TO SVC-RESULT-DETAIL.
032100 250-EXIT.
032200     EXIT.
032300 255-SCAN-ONE-SLOT.
032400     IF SLOT-DOC-ID(SLOT-IDX) = EVT-DOC-ID
032500         AND SLOT-DATE(SLOT-IDX) = EVT-DATE
032600         AND SLOT-START(SLOT-IDX) = EVT-SLOT-START
032700         MOVE "Y" TO WS-SLOT-FOUND-SW.
032800 255-EXIT.
032900     EXIT.
033000* HANDS THE BOOKING SOURCE TO OPDPRIOR'S MAP FUNCTION AND GETS
033100* BACK THE NUMERIC PRIORITY THAT SOURCE CARRIES TODAY - WALK-IN
033200* AND PHONE OUTRANK ONLINE, PER THE SAME TABLE 100-VALIDATE-
033300* SOURCE ABOVE ALREADY CONFIRMED THE SOURCE AGAINST.  THE RESULT
033400* ENDS UP ON THE NEW TOKEN ITSELF IN WHICHEVER OF 350 OR 400
033500* BELOW RUNS NEXT.
033600 300-MAP-PRIORITY.
033700     MOVE "MAP       " TO PRI-FUNCTION.
033800     MOVE EVT-SOURCE TO PRI-SOURCE-CODE.
033900     CALL "OPDPRIOR" USING PRIORITY-LINK-REC.
034000 300-EXIT.
034100     EXIT.
034200* CREATES A NEW CONFIRMED TOKEN IN THE NEXT FREE ROW OF THE TOKEN
034300* TABLE AND BUMPS THE SLOT'S RUNNING ALLOCATION COUNT.  TKN-NUMBER
034400* IS THIS TOKEN'S 1-BASED SEAT NUMBER WITHIN THE SLOT, WHICH IS
034500* WHAT 360-COMPUTE-EST-TIME BELOW USES TO SPACE OUT THE ESTIMATED
034600* CONSULT TIME AGAINST EVERY TOKEN AHEAD OF IT IN THE SAME SLOT.
034700* CALLED BOTH FROM THE NORMAL CHAIN AND, VIA 500-EMERGENCY-
034800* ALLOCATE, FROM THE EMERGENCY PATH - EITHER WHEN THE SLOT STILL
034900* HAD ROOM OR AFTER A DEMOTION FREED A SEAT.
035000 350-CONFIRM-TOKEN.
035100     ADD 1 TO LS-NEXT-TKN-SEQ.
035200     ADD 1 TO TKN-COUNT.
035300     SET TKN-IDX TO TKN-COUNT.
035400     MOVE LS-NEXT-TKN-SEQ TO WS-TKN-SEQ-EDIT.
035500     STRING "TKN" WS-TKN-SEQ-EDIT
035600         DELIMITED BY SIZE INTO TKN-ID(TKN-IDX).
035700     ADD 1 TO SLOT-ALLOC-CNT(SLOT-IDX).
035800     MOVE SLOT-ALLOC-CNT(SLOT-IDX) TO TKN-NUMBER(TKN-IDX).
035900     MOVE PAT-ID(PAT-IDX)    TO TKN-PAT-ID(TKN-IDX).
036000     MOVE EVT-DOC-ID         TO TKN-DOC-ID(TKN-IDX).
036100     MOVE SLOT-ID(SLOT-IDX)  TO TKN-SLOT-ID(TKN-IDX).
036200*  AN EMERGENCY TOKEN CARRIES ITS OWN SOURCE LABEL REGARDLESS OF
036300*  WHATEVER WAS ON THE INCOMING EVENT - THE PRINTED SCHEDULE MUST
036400*  BE ABLE TO TELL AN EMERGENCY SEAT APART FROM A WALK-IN AT A
036500*  GLANCE.
036600     IF SVC-IS-EMERGENCY
036700         MOVE "EMERGENCY      " TO TKN-SOURCE(TKN-IDX)
036800     ELSE
036900         MOVE EVT-SOURCE TO TKN-SOURCE(TKN-IDX).
037000     MOVE PRI-PRIORITY-OUT   TO TKN-PRIORITY(TKN-IDX).
037100     MOVE "CONFIRMED " TO TKN-STATUS(TKN-IDX).
037200     MOVE LS-NEXT-TKN-SEQ    TO TKN-SEQ(TKN-IDX).
037300     PERFORM 360-COMPUTE-EST-TIME THRU 360-EXIT.
037400     IF SVC-IS-EMERGENCY
037500         MOVE "EMERGENCY - CONFIRMED" TO SVC-RESULT-STATUS
037600     ELSE
037700         MOVE "CONFIRMED" TO SVC-RESULT-STATUS.
037800     STRING EVT-PAT-NAME " -> " EVT-DOC-ID "/" SLOT-ID(SLOT-IDX)
037900         DELIMITED BY SIZE INTO SVC-RESULT-DETAIL.
038000 350-EXIT.
038100     EXIT.
038200* 040905JS - OPD-0076 - CARRY MINUTES INTO HOURS                   OPD0076
038300* BEFORE THIS FIX THE ESTIMATE WAS PRINTED WITH WHATEVER MINUTE
038400* VALUE CAME OUT OF THE MULTIPLY, EVEN PAST 59 - A SLOT RUNNING
038500* LATE SHOWED "10:65" ON THE PRINTED SCHEDULE, WHICH MEANS
038600* NOTHING TO A PATIENT READING IT.
038700 360-COMPUTE-EST-TIME.
038800     MOVE SLOT-START(SLOT-IDX)(1:2) TO WS-EST-HOUR.
038900     MOVE SLOT-START(SLOT-IDX)(4:2) TO WS-EST-MINUTE.
039000*  EVERY TOKEN AHEAD OF THIS ONE IN THE SLOT (TKN-NUMBER - 1 OF
039100*  THEM) ADDS ONE MORE CONSULT-MINUTES BLOCK TO THE ESTIMATE.
039200     COMPUTE WS-EST-MINUTE = WS-EST-MINUTE +
039300         (TKN-NUMBER(TKN-IDX) - 1) * CFG-CONSULT-MINUTES.
039400     PERFORM 365-CARRY-HOUR THRU 365-EXIT
039500             UNTIL WS-EST-MINUTE < 60.
039600*  071803MM - OPD-0079 - A SLOT DEEP ENOUGH INTO ITS LIST CAN      OPD0079
039700*  CARRY THE HOUR PAST MIDNIGHT MORE THAN ONCE - LOOP THE WRAP
039800*  THE SAME WAY THE MINUTE CARRY ABOVE LOOPS, DON'T JUST KNOCK
039900*  OFF ONE DAY.
040000     PERFORM 368-CARRY-DAY THRU 368-EXIT
040100             UNTIL WS-EST-HOUR < 24.
040200*  HH:MI IS BUILT DIRECTLY INTO THE TOKEN RECORD'S EDITED TIME
040300*  FIELD - NO SEPARATE EDIT ROUTINE, SINCE THE FIELD IS ALREADY
040400*  SHAPED "99:99" IN OPDTOKEN.
040500     MOVE WS-EST-HOUR   TO TKN-EST-HH(TKN-IDX).
040600     MOVE ":"           TO TKN-EST-TIME(TKN-IDX)(3:1).
040700     MOVE WS-EST-MINUTE TO TKN-EST-MI(TKN-IDX).
040800 360-EXIT.
040900     EXIT.
041000* MINUTES ROLL PAST THE HOUR WHEN A SLOT IS DEEP INTO ITS
041100* APPOINTMENT LIST - CARRY THE EXCESS INTO THE HOUR ONE AT A TIME.
041200 365-CARRY-HOUR.
041300     SUBTRACT 60 FROM WS-EST-MINUTE.
041400     ADD 1 TO WS-EST-HOUR.
041500 365-EXIT.
041600     EXIT.
041700* 071803MM - OPD-0079 - SAME SHAPE AS 365-CARRY-HOUR ABOVE, ONE
041800* DAY AT A TIME, SO AN ESTIMATE THAT RUNS WELL PAST MIDNIGHT
041900* STILL COMES OUT AS A VALID 00-23 HOUR INSTEAD OF A TWO-DIGIT
042000* VALUE NOBODY CAN READ ON THE PRINTED SCHEDULE.  360-COMPUTE-EST-
042100* TIME ABOVE PERFORMS THIS UNTIL THE HOUR IS BACK UNDER 24,
042200* EXACTLY THE WAY IT ALREADY LOOPED THE MINUTE CARRY.
042300 368-CARRY-DAY.
042400     SUBTRACT 24 FROM WS-EST-HOUR.
042500 368-EXIT.
042600     EXIT.
042700* NO ROOM LEFT IN THE SLOT - CREATES A WAITLISTED TOKEN (SEAT
042800* NUMBER AND ESTIMATED TIME BOTH LEFT BLANK, SINCE NEITHER MEANS
042900* ANYTHING UNTIL THE TOKEN IS PROMOTED) AND ADDS IT TO OPDQUEUE'S
043000* SORTED WAITLIST FOR THE SLOT.  THE SECOND CALL TO OPDQUEUE ASKS
043100* FOR THE POSITION JUST TAKEN SO THE ESTIMATED WAIT CAN BE
043200* COMPUTED WITHOUT OPDQUEUE NEEDING TO KNOW ANYTHING ABOUT
043300* CONSULT-MINUTES ITSELF.
043400 400-WAITLIST-TOKEN.
043500     ADD 1 TO LS-NEXT-TKN-SEQ.
043600     ADD 1 TO TKN-COUNT.
043700     SET TKN-IDX TO TKN-COUNT.
043800     MOVE LS-NEXT-TKN-SEQ TO WS-TKN-SEQ-EDIT.
043900     STRING "TKN" WS-TKN-SEQ-EDIT
044000         DELIMITED BY SIZE INTO TKN-ID(TKN-IDX).
044100     MOVE 0                  TO TKN-NUMBER(TKN-IDX).
044200     MOVE PAT-ID(PAT-IDX)    TO TKN-PAT-ID(TKN-IDX).
044300     MOVE EVT-DOC-ID         TO TKN-DOC-ID(TKN-IDX).
044400     MOVE SLOT-ID(SLOT-IDX)  TO TKN-SLOT-ID(TKN-IDX).
044500     IF SVC-IS-EMERGENCY
044600         MOVE "EMERGENCY      " TO TKN-SOURCE(TKN-IDX)
044700     ELSE
044800         MOVE EVT-SOURCE TO TKN-SOURCE(TKN-IDX).
044900     MOVE PRI-PRIORITY-OUT   TO TKN-PRIORITY(TKN-IDX).
045000     MOVE "WAITLISTED" TO TKN-STATUS(TKN-IDX).
045100     MOVE SPACES             TO TKN-EST-TIME(TKN-IDX).
045200     MOVE 0                  TO TKN-EST-WAIT-MIN(TKN-IDX).
045300     MOVE LS-NEXT-TKN-SEQ    TO TKN-SEQ(TKN-IDX).
045400*  ADD THE NEW TOKEN TO THE SLOT'S WAITLIST IN PRIORITY/SEQUENCE
045500*  ORDER - OPDQUEUE DOES THE ACTUAL SORT, THIS PROGRAM ONLY HANDS
045600*  IT THE KEYS.
045700     MOVE "ADD       " TO QM-FUNCTION.
045800     MOVE SLOT-ID(SLOT-IDX)  TO QM-SLOT-ID.
045900     MOVE TKN-ID(TKN-IDX)    TO QM-TKN-ID.
046000     MOVE TKN-PRIORITY(TKN-IDX) TO QM-PRIORITY.
046100     MOVE TKN-SEQ(TKN-IDX)   TO QM-SEQ.
046200     CALL "OPDQUEUE" USING QUEUE-LINK-REC SLOT-TABLE.
046300     MOVE "WAITLISTED" TO SVC-RESULT-STATUS.
046400     MOVE "POSITION  " TO QM-FUNCTION.
046500     CALL "OPDQUEUE" USING QUEUE-LINK-REC SLOT-TABLE.
046600*  091702MM - OPD-0069 - ESTIMATED WAIT IS INQUIRY-ONLY, POSITION
046700*  TIMES THE AVERAGE CONSULTATION MINUTES - NOT CARRIED FORWARD
046800*  IF THE TOKEN LATER MOVES UP OR DOWN THE WAITLIST.  EVERY TIME
046900*  THE POSITION CHANGES THE ESTIMATE IS RECOMPUTED FRESH, NEVER
047000*  ADJUSTED IN PLACE.
047100     COMPUTE WS-EST-WAIT-MIN = QM-POSITION-OUT * CFG-CONSULT-MINUTES.
047200     MOVE WS-EST-WAIT-MIN TO TKN-EST-WAIT-MIN(TKN-IDX).
047300     STRING EVT-PAT-NAME " -> " EVT-DOC-ID "/" SLOT-ID(SLOT-IDX)
047400            " POSITION " QM-POSITION-OUT
047500         DELIMITED BY SIZE INTO SVC-RESULT-DETAIL.
047600 400-EXIT.
047700     EXIT.
047800* 082303MM - OPD-0072 - EMERGENCY ALLOCATION.  SOURCE IS ALWAYS    OPD0072
047900* EMERGENCY, PRIORITY IS ALWAYS 1, NO SOURCE VALIDATION NEEDED -
048000* AN EMERGENCY IS TRUSTED ON ITS FACE, IT DOES NOT ARRIVE THROUGH
048100* THE SAME BOOKING SOURCE LIST A NORMAL WALK-IN OR PHONE BOOKING
048200* DOES.  DOCTOR, PATIENT, AND SLOT ARE STILL LOOKED UP THE SAME
048300* WAY, BECAUSE AN EMERGENCY STILL NEEDS A REAL DOCTOR, A REAL
048400* PATIENT RECORD, AND A REAL SLOT TO LAND IN.
048500 500-EMERGENCY-ALLOCATE.
048600     MOVE "EMERGENCY      " TO EVT-SOURCE.
048700     MOVE 1 TO PRI-PRIORITY-OUT.
048800     PERFORM 150-FIND-OR-ADD-DOCTOR THRU 150-EXIT.
048900     IF SVC-RESULT-STATUS NOT = SPACES
049000         GO TO 500-EXIT.
049100     PERFORM 200-FIND-OR-ADD-PATIENT THRU 200-EXIT.
049200     IF SVC-RESULT-STATUS NOT = SPACES
049300         GO TO 500-EXIT.
049400     PERFORM 250-FIND-SLOT THRU 250-EXIT.
049500     IF SVC-RESULT-STATUS NOT = SPACES
049600         GO TO 500-EXIT.
049700*  IF THE SLOT STILL HAS ROOM, AN EMERGENCY CONFIRMS JUST LIKE A
049800*  NORMAL ALLOCATION WOULD - NO NEED TO BUMP ANYONE.
049900     IF SLOT-ALLOC-CNT(SLOT-IDX) < SLOT-MAX-CAP(SLOT-IDX)
050000         PERFORM 350-CONFIRM-TOKEN THRU 350-EXIT
050100         GO TO 500-EXIT.
050200*  SLOT IS FULL - LOOK FOR A CONFIRMED TOKEN THIS EMERGENCY
050300*  OUTRANKS ENOUGH TO BUMP.  IF ONE EXISTS, DEMOTE IT AND TAKE ITS
050400*  SEAT; IF NOT, THE EMERGENCY GOES ON THE WAITLIST LIKE ANY OTHER
050500*  TOKEN, THOUGH AT PRIORITY 1 IT WILL SIT AT THE FRONT OF IT.
050600     PERFORM 550-FIND-DEMOTABLE THRU 550-EXIT.
050700     IF WS-DEMOTABLE-FOUND
050800         PERFORM 600-EMERGENCY-DEMOTE THRU 600-EXIT
050900         PERFORM 350-CONFIRM-TOKEN THRU 350-EXIT
051000         MOVE SVC-RESULT-DETAIL TO WS-PRIOR-DETAIL
051100         STRING WS-PRIOR-DETAIL(1:20)
051200                " DEMOTED " WSD-TKN-ID
051300             DELIMITED BY SIZE INTO SVC-RESULT-DETAIL
051400     ELSE
051500         PERFORM 400-WAITLIST-TOKEN THRU 400-EXIT.
051600 500-EXIT.
051700     EXIT.
051800* FINDS THE CONFIRMED TOKEN IN THIS SLOT WITH THE NUMERICALLY
051900* LARGEST PRIORITY (LOWEST PRECEDENCE) - THAT IS THE ONE THAT
052000* GIVES UP ITS SEAT FIRST WHEN AN EMERGENCY COMES IN.  ONLY ONE
052100* CANDIDATE IS EVER KEPT AT A TIME - A LATER TOKEN WITH THE SAME
052200* PRIORITY DOES NOT REPLACE AN EARLIER ONE ALREADY HOLDING THE
052300* WORST SPOT, SINCE 555-SCAN-FOR-DEMOTABLE ONLY REPLACES ON A
052400* STRICTLY WORSE (GREATER) PRIORITY.
052500* 092807MM - OPD-0090 - ELIGIBILITY ITSELF IS PRIORITY-MANAGER'S   OPD0090
052600* CALL, NOT OURS TO DECIDE - WE ONLY HUNT THE SLOT FOR THE         OPD0090
052700* CANDIDATE AND LET OPDPRIOR SAY YES OR NO.  BEFORE THIS CHANGE    OPD0090
052800* THE "IS IT WORTH DEMOTING" RULE WAS DECIDED RIGHT HERE, WHICH
052900* MEANT IT COULD DRIFT OUT OF STEP WITH THE SAME RULE OPDREALC
053000* USES FOR AN ORDINARY CANCELLATION-DRIVEN PROMOTION.
053100 550-FIND-DEMOTABLE.
053200     MOVE "N" TO WS-DEMOTABLE-SW.
053300     MOVE 0 TO WS-DEMOTE-PRIORITY.
053400     PERFORM 555-SCAN-FOR-DEMOTABLE THRU 555-EXIT
053500             VARYING TK-IDX FROM 1 BY 1
053600             UNTIL TK-IDX > TKN-COUNT.
053700*  NOTHING IN THE SLOT QUALIFIED AS A CANDIDATE AT ALL IF
053800*  WS-DEMOTE-PRIORITY IS STILL ZERO - SKIP THE OPDPRIOR CALL
053900*  ENTIRELY IN THAT CASE RATHER THAN ASKING IT TO RULE ON A
054000*  CANDIDATE THAT DOES NOT EXIST.
054100     IF WS-DEMOTE-PRIORITY > 0
054200         MOVE "DEMOTECHK " TO PRI-FUNCTION
054300         MOVE PRI-PRIORITY-OUT TO PRI-COMPARE-PRI-1
054400         MOVE WS-DEMOTE-PRIORITY TO PRI-COMPARE-PRI-2
054500         CALL "OPDPRIOR" USING PRIORITY-LINK-REC
054600         IF PRI-DEMOTE-IS-OK
054700             MOVE "Y" TO WS-DEMOTABLE-SW.
054800 550-EXIT.
054900     EXIT.
055000 555-SCAN-FOR-DEMOTABLE.
055100     IF TKN-SLOT-ID(TK-IDX) = SLOT-ID(SLOT-IDX)
055200         AND TKN-IS-CONFIRMED(TK-IDX)
055300         AND TKN-PRIORITY(TK-IDX) > WS-DEMOTE-PRIORITY
055400         MOVE TKN-PRIORITY(TK-IDX) TO WS-DEMOTE-PRIORITY
055500         MOVE TK-IDX TO WS-DEMOTE-IDX.
055600 555-EXIT.
055700     EXIT.
055800* HANDS THE BUMPED TOKEN OFF TO OPDREALC'S OWN DEMOTE FUNCTION
055900* RATHER THAN CHANGING TKN-STATUS IN PLACE HERE - DEMOTING A
056000* CONFIRMED TOKEN BACK ONTO THE WAITLIST IS THE SAME OPERATION
056100* OPDREALC ALREADY HAS TO DO WHEN A CANCELLATION FREES A SEAT AND
056200* THE NEXT-IN-LINE WAITLIST ENTRY TAKES IT, JUST RUN IN REVERSE,
056300* SO THE LOGIC FOR IT LIVES IN ONE PLACE.
056400 600-EMERGENCY-DEMOTE.
056500     MOVE "DEMOTE    " TO WSD-FUNCTION.
056600     MOVE TKN-ID(WS-DEMOTE-IDX) TO WSD-TKN-ID, SVC-TKN-ID.
056700     CALL "OPDREALC" USING WS-DEMOTE-REQUEST
056800         SLOT-TABLE TOKEN-TABLE LS-OPD-CONFIG-CONSTANTS.
056900 600-EXIT.
057000     EXIT.
