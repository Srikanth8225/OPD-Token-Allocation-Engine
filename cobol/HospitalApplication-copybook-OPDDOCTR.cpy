000100******************************************************************
000200* COPYBOOK  OPDDOCTR                                             *
000300* TOKEN ALLOCATION SYSTEM - DOCTOR ROSTER TABLE                  *
000400*                                                                *
000500* LOADED ONCE AT START OF RUN FROM THE DOCTORS FLAT FILE AND    *
000600* HELD IN WORKING STORAGE FOR THE LIFE OF THE SIMULATION.  NO    *
000700* VSAM FILE BACKS THIS TABLE - THE ROSTER IS SMALL ENOUGH TO     *
000800* SIT IN CORE FOR A SINGLE DAY'S RUN.                            *
000900******************************************************************
001000 01  DOCTOR-TABLE.
001100     05  DOC-COUNT            PIC 9(03) COMP.
001200     05  DOC-ENTRY OCCURS 50 TIMES
001300                 INDEXED BY DOC-IDX.
001400         10  DOC-ID               PIC X(06).
001500         10  DOC-NAME              PIC X(30).
001600         10  DOC-NAME-PARTS REDEFINES DOC-NAME.
001700             15  DOC-LAST-NAME     PIC X(15).
001800             15  DOC-FIRST-NAME    PIC X(15).
001900         10  DOC-SPECIALTY         PIC X(20).
002000         10  DOC-ACTIVE            PIC X(01).
002100             88  DOC-IS-ACTIVE         VALUE "Y".
002200             88  DOC-IS-INACTIVE       VALUE "N".
002300         10  FILLER                PIC X(03).
