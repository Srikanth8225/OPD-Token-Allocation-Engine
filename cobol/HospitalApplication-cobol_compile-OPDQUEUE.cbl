000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  OPDQUEUE.
000300 AUTHOR. R HOLLAND.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/22/89.
000600 DATE-COMPILED. 03/22/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          QUEUE-MANAGER.  MAINTAINS THE PER-SLOT WAITLIST TABLE
001200*          THAT LIVES INSIDE EACH SLOT-TABLE ENTRY - SEE
001300*          OPDSLOT.  THE WAITLIST IS ALWAYS KEPT IN (PRIORITY
001400*          ASCENDING, ARRIVAL SEQUENCE ASCENDING) ORDER SO THE
001500*          HEAD OF THE TABLE IS ALWAYS THE NEXT ONE TO PROMOTE.
001600*
001700*          THIS IS AN INFORMATIONAL LIST ONLY - THE 20-ENTRY
001800*          LIMIT IN OPDSLOT IS A CONFIGURATION CONSTANT, NOT AN
001900*          ENFORCED RULE.  THE MODULE DOES NOT REJECT AN ADD
002000*          PAST 20 - IT QUIETLY STOPS ADDING, SAME AS THE
002100*          SOURCE SYSTEM.
002200*
002300*          FOUR FUNCTIONS: ADD A NEW ENTRY IN SORTED POSITION,
002400*          REMOVE AN ENTRY BY TOKEN ID (A PROMOTION OR A
002500*          CANCEL), PEEK THE ENTRY AT THE HEAD WITHOUT REMOVING
002600*          IT, AND FIND THE 1-BASED POSITION OF AN ENTRY THAT IS
002700*          STILL ON THE LIST.  OPDALLOC AND OPDREALC ARE THE
002800*          ONLY CALLERS.
002900*
003000******************************************************************
003100* CHANGE LOG.
003200*
003300* 032289 RH  ORIGINAL CODING PER REQUEST OPD-0001.                 OPD0001
003400* 061702 MM  SPLIT OUT OF OPDSIMDR SO OPDALLOC AND OPDREALC COULD
003500*            BOTH CALL IT - OPD-0066.
003600* 091702 MM  ADDED THE POSITION LOOKUP FUNCTION FOR THE
003700*            WAITLISTED-TOKEN RESULT LINE - OPD-0069.
003800* 051504 TGD BUG OPD-0078 - ADD-SORTED WAS COMPARING SEQUENCE      OPD0078
003900*            BEFORE PRIORITY, BACKWARDS FROM THE SPEC.  FIXED.
004000* 040308 MM  110-FIND-INSERT-POINT NO LONGER COMPARES PRIORITY
004100*            AND SEQUENCE ITSELF - IT CALLS OPDPRIOR'S COMPARE
004200*            FUNCTION SO THE ORDERING RULE LIVES IN ONE PLACE -
004300*            OPD-0090.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700* NO FILES OF ITS OWN - THE SLOT TABLE AND ITS NESTED WAITLIST
004800* ARRIVE ON THE CALL AND GO BACK THE SAME WAY.  COMPUTER NAMES
004900* ARE CARRIED PER SHOP STANDARD EVEN THOUGH THIS MODULE NEVER
005000* OPENS A FILE.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500* QM-SUB AND QM-SCAN-SUB WALK THE WAITLIST TABLE FOR THE CURRENT
005600* SLOT; QM-INS-AT HOLDS WHERE A NEW ENTRY LANDS ONCE 110 BELOW
005700* HAS DECIDED IT.  ALL THREE ARE COMP SO THE SUBSCRIPTING STAYS
005800* BINARY ARITHMETIC, NOT ZONED.
005900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
006000     05  QM-SUB                   PIC 9(02) COMP.
006100     05  QM-INS-AT                PIC 9(02) COMP.
006200     05  QM-SCAN-SUB               PIC 9(02) COMP.
006300     05  FILLER                   PIC X(02).
006400 01  FLAGS-AND-SWITCHES.
006500     05  QM-FOUND-SLOT-SW         PIC X(01) VALUE "N".
006600         88  QM-FOUND-SLOT            VALUE "Y".
006700     05  QM-FOUND-ENTRY-SW        PIC X(01) VALUE "N".
006800         88  QM-FOUND-ENTRY           VALUE "Y".
006900     05  FILLER                   PIC X(02).
007000* MANUAL COPY OF OPDPRIOR'S LINKAGE SHAPE - SAME IDEA AS
007100* CLCLBCST'S CALC-COSTS-REC, KEPT HAND IN HAND WITH THE CALLED
007200* MODULE SINCE THERE IS NO SHARED COPYBOOK FOR IT.  ONLY THE
007300* FIELDS 110-FIND-INSERT-POINT ACTUALLY USES ARE CARRIED HERE -
007400* OPDPRIOR'S OWN COPY OF THIS RECORD HAS A FEW MORE FOR ITS
007500* OTHER THREE FUNCTIONS.
007600 01  PRIORITY-LINK-REC.
007700     05  PRI-FUNCTION             PIC X(10).
007800     05  PRI-SOURCE-CODE          PIC X(15).
007900     05  PRI-PRIORITY-OUT         PIC 9(01).
008000     05  PRI-SOURCE-VALID-SW      PIC X(01).
008100         88  PRI-SOURCE-IS-VALID      VALUE "Y".
008200     05  PRI-COMPARE-PRI-1        PIC 9(01).
008300     05  PRI-COMPARE-SEQ-1        PIC 9(05).
008400     05  PRI-COMPARE-PRI-2        PIC 9(01).
008500     05  PRI-COMPARE-SEQ-2        PIC 9(05).
008600     05  PRI-FIRST-WINS-SW        PIC X(01).
008700         88  PRI-FIRST-WINS           VALUE "Y".
008800     05  PRI-DEMOTE-OK-SW         PIC X(01).
008900     05  FILLER                   PIC X(04).
009000 LINKAGE SECTION.
009100* ONE FUNCTION CODE SELECTS THE SERVICE, SAME PATTERN AS EVERY
009200* OTHER CALLED MODULE IN THE SUITE.  QM-SLOT-ID IS REQUIRED ON
009300* EVERY CALL REGARDLESS OF FUNCTION SINCE 050-FIND-SLOT BELOW
009400* ALWAYS RUNS FIRST.
009500 01  QUEUE-LINK-REC.
009600     05  QM-FUNCTION              PIC X(10).
009700         88  QM-IS-ADD                VALUE "ADD       ".
009800         88  QM-IS-REMOVE              VALUE "REMOVE    ".
009900         88  QM-IS-PEEK                VALUE "PEEK      ".
010000         88  QM-IS-POSITION            VALUE "POSITION  ".
010100     05  QM-SLOT-ID               PIC X(08).
010200*    QM-TKN-ID IS THE KEY FOR REMOVE AND POSITION, AND PART OF
010300*    THE PAYLOAD WRITTEN BY ADD AND READ BACK BY PEEK.
010400     05  QM-TKN-ID                PIC X(08).
010500*    PRIORITY AND SEQUENCE TOGETHER ARE THE SORT KEY FOR ADD -
010600*    BOTH MUST BE FILLED IN BY THE CALLER, WHO ALWAYS COPIES
010700*    THEM STRAIGHT FROM THE TOKEN-TABLE ENTRY JUST WRITTEN.
010800     05  QM-PRIORITY              PIC 9(01).
010900     05  QM-SEQ                   PIC 9(05).
011000*    ZERO-SUPPRESSED VIEW OF QM-SEQ FOR A TRACE LINE - NOT
011100*    REFERENCED BY ANY PARAGRAPH TODAY.
011200     05  QM-SEQ-EDIT REDEFINES QM-SEQ
011300                                  PIC ZZZZ9.
011400*    OUTPUT FROM POSITION - 1-BASED, ZERO IF THE TOKEN IS NOT
011500*    FOUND ON THE LIST (SHOULD NEVER HAPPEN IN PRACTICE - THE
011600*    CALLER ONLY ASKS ABOUT A TOKEN IT JUST ADDED).
011700     05  QM-POSITION-OUT          PIC 9(02).
011800     05  QM-FOUND-SW              PIC X(01).
011900         88  QM-ENTRY-FOUND            VALUE "Y".
012000     05  FILLER                   PIC X(04).
012100* THE SLOT TABLE (AND ITS NESTED WAITLIST OCCURS) IS COPIED HERE
012200* JUST AS IT IS IN OPDSIMDR AND OPDALLOC - ONE LAYOUT, SHARED BY
012300* COPY BOOK RATHER THAN RETYPED FIELD BY FIELD IN EACH PROGRAM.
012400 COPY OPDSLOT.
012500 PROCEDURE DIVISION USING QUEUE-LINK-REC SLOT-TABLE.
012600* EVERY FUNCTION NEEDS THE SLOT LOCATED FIRST, SO THAT HAPPENS
012700* ONCE HERE IN THE ENTRY PARAGRAPH RATHER THAN IN EACH OF THE
012800* FOUR FUNCTION PARAGRAPHS BELOW.  AN UNKNOWN SLOT ID FALLS
012900* STRAIGHT THROUGH TO GOBACK WITH QM-FOUND-SW LEFT "N" - THE
013000* CALLER NEVER ACTUALLY PASSES ONE, THIS IS JUST A SAFETY NET.
013100 000-QUEUE-ENTRY.
013200     MOVE "N" TO QM-FOUND-SW.
013300     PERFORM 050-FIND-SLOT THRU 050-EXIT.
013400     IF NOT QM-FOUND-SLOT
013500         GO TO 000-EXIT.
013600     EVALUATE TRUE
013700         WHEN QM-IS-ADD
013800             PERFORM 100-ADD-SORTED THRU 100-EXIT
013900         WHEN QM-IS-REMOVE
014000             PERFORM 200-REMOVE-ENTRY THRU 200-EXIT
014100         WHEN QM-IS-PEEK
014200             PERFORM 300-PEEK-HEAD THRU 300-EXIT
014300         WHEN QM-IS-POSITION
014400             PERFORM 400-FIND-POSITION THRU 400-EXIT
014500     END-EVALUATE.
014600 000-EXIT.
014700     GOBACK.
014800* LINEAR SCAN OF SLOT-TABLE BY SLOT-ID - THE TABLE IS SMALL
014900* (ONE ENTRY PER DOCTOR PER DAY PER TIME BLOCK) SO A SEARCH
015000* VERB BUYS NOTHING OVER A PLAIN PERFORM VARYING HERE.
015100 050-FIND-SLOT.
015200     MOVE "N" TO QM-FOUND-SLOT-SW.
015300     PERFORM 055-SCAN-ONE-SLOT THRU 055-EXIT
015400             VARYING SLOT-IDX FROM 1 BY 1
015500             UNTIL SLOT-IDX > SLOT-COUNT
015600             OR QM-FOUND-SLOT.
015700*  PERFORM VARYING LEAVES SLOT-IDX ONE PAST THE HIT - BACK IT UP.
015800     SUBTRACT 1 FROM SLOT-IDX.
015900 050-EXIT.
016000     EXIT.
016100* ONE COMPARISON OF THE SCAN - SLOT-ID IS THE ONLY KEY, NO NEED
016200* TO ALSO CHECK DOC-ID/DATE/START HERE SINCE THE SLOT-ID ALREADY
016300* UNIQUELY NAMES THE SLOT BY THE TIME IT IS ASSIGNED IN OPDSIMDR
016400* 200-LOAD-SLOTS.
016500 055-SCAN-ONE-SLOT.
016600     IF SLOT-ID(SLOT-IDX) = QM-SLOT-ID
016700         MOVE "Y" TO QM-FOUND-SLOT-SW.
016800 055-EXIT.
016900     EXIT.
017000* 051504TGD - OPD-0078 - COMPARE PRIORITY FIRST, SEQUENCE ONLY     OPD0078
017100* TO BREAK A TIE.  SHIFT EVERYTHING FROM THE INSERT POINT DOWN
017200* ONE AND DROP THE NEW ENTRY IN THE GAP.
017300*
017400* A SLOT ALREADY AT THE 20-ENTRY LIMIT SIMPLY DOES NOT TAKE ANY
017500* MORE WAITLIST ENTRIES - THERE IS NO ERROR RETURN FOR THIS,
017600* THE CALLER (OPDALLOC 400-WAITLIST-TOKEN, OPDREALC
017700* 400-DEMOTE-TOKEN) DOES NOT CHECK FOR ONE EITHER, SAME AS THE
017800* SOURCE SYSTEM BEHAVIOR THIS WAS MODELED FROM.
017900 100-ADD-SORTED.
018000     IF SLOT-WL-COUNT(SLOT-IDX) >= 20
018100         GO TO 100-EXIT.
018200*    START BY ASSUMING THE NEW ENTRY GOES ON THE TAIL - IF
018300*    110-FIND-INSERT-POINT FINDS AN EARLIER SPOT IT OVERWRITES
018400*    QM-INS-AT BEFORE WE GET TO THE SHIFT BELOW.
018500     MOVE SLOT-WL-COUNT(SLOT-IDX) TO QM-INS-AT.
018600     ADD 1 TO QM-INS-AT.
018700     PERFORM 110-FIND-INSERT-POINT THRU 110-EXIT
018800             VARYING QM-SCAN-SUB FROM 1 BY 1
018900             UNTIL QM-SCAN-SUB > SLOT-WL-COUNT(SLOT-IDX).
019000*    SHIFT EVERYTHING AT OR AFTER THE INSERT POINT DOWN ONE SLOT,
019100*    WORKING FROM THE BOTTOM UP SO NOTHING GETS OVERWRITTEN
019200*    BEFORE IT IS COPIED.
019300     PERFORM 120-SHIFT-DOWN THRU 120-EXIT
019400             VARYING QM-SUB FROM SLOT-WL-COUNT(SLOT-IDX)
019500             BY -1 UNTIL QM-SUB < QM-INS-AT.
019600     MOVE QM-SLOT-ID TO WL-SLOT-ID(SLOT-IDX, QM-INS-AT).
019700     MOVE QM-TKN-ID  TO WL-TKN-ID(SLOT-IDX, QM-INS-AT).
019800     MOVE QM-PRIORITY TO WL-PRIORITY(SLOT-IDX, QM-INS-AT).
019900     MOVE QM-SEQ     TO WL-SEQ(SLOT-IDX, QM-INS-AT).
020000     ADD 1 TO SLOT-WL-COUNT(SLOT-IDX).
020100 100-EXIT.
020200     EXIT.
020300* 040308MM - OPD-0090 - WALKS THE WAITLIST FROM THE FRONT AND      OPD0090
020400* ASKS OPDPRIOR'S COMPARE FUNCTION, ENTRY BY ENTRY, WHETHER THE
020500* NEW ARRIVAL OUTRANKS THE ONE ALREADY SITTING THERE.  THE FIRST
020600* ENTRY IT OUTRANKS IS WHERE IT GOES - EVERYTHING ELSE SHIFTS
020700* DOWN.  THIS USED TO COMPARE PRI-1/SEQ-1 AGAINST PRI-2/SEQ-2
020800* RIGHT HERE IN-LINE; NOW IT HANDS BOTH PAIRS TO OPDPRIOR SO THE
020900* SAME ORDERING RULE OPDALLOC'S DEMOTION CHECK USES IS THE ONE
021000* GOVERNING THE WAITLIST TOO.
021100 110-FIND-INSERT-POINT.
021200     MOVE "COMPARE   " TO PRI-FUNCTION.
021300     MOVE QM-PRIORITY TO PRI-COMPARE-PRI-1.
021400     MOVE QM-SEQ      TO PRI-COMPARE-SEQ-1.
021500     MOVE WL-PRIORITY(SLOT-IDX, QM-SCAN-SUB) TO PRI-COMPARE-PRI-2.
021600     MOVE WL-SEQ(SLOT-IDX, QM-SCAN-SUB)      TO PRI-COMPARE-SEQ-2.
021700     CALL "OPDPRIOR" USING PRIORITY-LINK-REC.
021800*    PRI-FIRST-WINS MEANS THE NEW ARRIVAL (THE "1" PAIR) BELONGS
021900*    AHEAD OF THE ENTRY WE JUST LOOKED AT - STOP SCANNING HERE.
022000     IF PRI-FIRST-WINS
022100         MOVE QM-SCAN-SUB TO QM-INS-AT
022200         GO TO 110-FOUND.
022300     GO TO 110-EXIT.
022400 110-FOUND.
022500*  FORCE THE VARYING LOOP TO STOP ONCE WE HAVE THE SLOT
022600     MOVE SLOT-WL-COUNT(SLOT-IDX) TO QM-SCAN-SUB.
022700     ADD 1 TO QM-SCAN-SUB.
022800 110-EXIT.
022900     EXIT.
023000* ONE POSITION OF THE SHIFT-DOWN, CALLED ONCE PER ENTRY THAT HAS
023100* TO MOVE.  PURELY MECHANICAL TABLE MOVEMENT - NO BUSINESS RULE
023200* LIVES HERE.
023300 120-SHIFT-DOWN.
023400     MOVE WL-SLOT-ID(SLOT-IDX, QM-SUB)
023500         TO WL-SLOT-ID(SLOT-IDX, QM-SUB + 1).
023600     MOVE WL-TKN-ID(SLOT-IDX, QM-SUB)
023700         TO WL-TKN-ID(SLOT-IDX, QM-SUB + 1).
023800     MOVE WL-PRIORITY(SLOT-IDX, QM-SUB)
023900         TO WL-PRIORITY(SLOT-IDX, QM-SUB + 1).
024000     MOVE WL-SEQ(SLOT-IDX, QM-SUB)
024100         TO WL-SEQ(SLOT-IDX, QM-SUB + 1).
024200 120-EXIT.
024300     EXIT.
024400* REMOVE IS USED BOTH WHEN A WAITLISTED TOKEN IS CANCELLED AND
024500* WHEN IT IS PROMOTED INTO A NEWLY OPENED SEAT (OPDREALC
024600* 500-PROMOTE-FROM-WAITLIST CALLS REMOVE, THEN CONFIRMS THE
024700* TOKEN ITSELF) - EITHER WAY THE ENTRY COMES OFF THE LIST AND
024800* EVERYONE BEHIND IT MOVES UP ONE.
024900 200-REMOVE-ENTRY.
025000     MOVE "N" TO QM-FOUND-ENTRY-SW.
025100     PERFORM 210-FIND-ENTRY THRU 210-EXIT
025200             VARYING WL-IDX FROM 1 BY 1
025300             UNTIL WL-IDX > SLOT-WL-COUNT(SLOT-IDX)
025400             OR QM-FOUND-ENTRY.
025500*  PERFORM VARYING LEAVES WL-IDX ONE PAST THE HIT - BACK IT UP.
025600     SUBTRACT 1 FROM WL-IDX.
025700     IF NOT QM-FOUND-ENTRY
025800         GO TO 200-EXIT.
025900     MOVE "Y" TO QM-FOUND-SW.
026000*    SHIFT EVERYTHING AFTER THE REMOVED ENTRY UP ONE, WORKING
026100*    FROM THE TOP DOWN THIS TIME - THE OPPOSITE DIRECTION FROM
026200*    100-ADD-SORTED'S SHIFT, SINCE HERE WE ARE CLOSING A GAP
026300*    RATHER THAN OPENING ONE.
026400     PERFORM 220-SHIFT-UP THRU 220-EXIT
026500             VARYING QM-SUB FROM WL-IDX BY 1
026600             UNTIL QM-SUB >= SLOT-WL-COUNT(SLOT-IDX).
026700     SUBTRACT 1 FROM SLOT-WL-COUNT(SLOT-IDX).
026800 200-EXIT.
026900     EXIT.
027000* SCAN BY TOKEN ID - WL-IDX IS LEFT POINTING AT THE HIT SO
027100* 200-REMOVE-ENTRY ABOVE KNOWS WHERE TO START THE SHIFT-UP.
027200 210-FIND-ENTRY.
027300     IF WL-TKN-ID(SLOT-IDX, WL-IDX) = QM-TKN-ID
027400         MOVE "Y" TO QM-FOUND-ENTRY-SW.
027500 210-EXIT.
027600     EXIT.
027700* ONE POSITION OF THE SHIFT-UP - MECHANICAL TABLE MOVEMENT, THE
027800* MIRROR IMAGE OF 120-SHIFT-DOWN ABOVE.
027900 220-SHIFT-UP.
028000     MOVE WL-SLOT-ID(SLOT-IDX, QM-SUB + 1)
028100         TO WL-SLOT-ID(SLOT-IDX, QM-SUB).
028200     MOVE WL-TKN-ID(SLOT-IDX, QM-SUB + 1)
028300         TO WL-TKN-ID(SLOT-IDX, QM-SUB).
028400     MOVE WL-PRIORITY(SLOT-IDX, QM-SUB + 1)
028500         TO WL-PRIORITY(SLOT-IDX, QM-SUB).
028600     MOVE WL-SEQ(SLOT-IDX, QM-SUB + 1)
028700         TO WL-SEQ(SLOT-IDX, QM-SUB).
028800 220-EXIT.
028900     EXIT.
029000* PEEK READS THE HEAD ENTRY WITHOUT TAKING IT OFF THE LIST -
029100* OPDREALC USES THIS TO LOOK AT WHO IS NEXT BEFORE DECIDING
029200* WHETHER A JUST-OPENED SEAT SHOULD ACTUALLY BE OFFERED TO THEM.
029300 300-PEEK-HEAD.
029400* HEAD OF THE LIST IS ALWAYS SUBSCRIPT 1 SINCE 100-ADD-SORTED
029500* KEEPS THE TABLE IN ORDER ON EVERY ADD - NO SEARCH IS NEEDED
029600* HERE, ONLY A LOOK.  OPDREALC CALLS THIS BEFORE OFFERING A
029700* NEWLY-FREED SEAT TO MAKE SURE IT OFFERS IT TO THE RIGHT
029800* PERSON.
029900     IF SLOT-WL-COUNT(SLOT-IDX) = 0
030000         GO TO 300-EXIT.
030100     MOVE "Y" TO QM-FOUND-SW.
030200     MOVE WL-TKN-ID(SLOT-IDX, 1)   TO QM-TKN-ID.
030300     MOVE WL-PRIORITY(SLOT-IDX, 1) TO QM-PRIORITY.
030400     MOVE WL-SEQ(SLOT-IDX, 1)      TO QM-SEQ.
030500 300-EXIT.
030600     EXIT.
030700* 091702MM - OPD-0069 - 1-BASED POSITION OF A TOKEN ALREADY ON     OPD0069
030800* THE WAITLIST, FOR THE "WAITLISTED - POSITION N" RESULT LINE.
030900*
031000* THE CALLER MULTIPLIES QM-POSITION-OUT BY THE AVERAGE
031100* CONSULTATION MINUTES TO GET THE ESTIMATED WAIT - THAT
031200* ARITHMETIC DOES NOT BELONG HERE SINCE THIS MODULE HAS NO
031300* BUSINESS KNOWING WHAT THE CONSULTATION-MINUTES CONSTANT IS,
031400* ONLY WHERE THE TOKEN SITS ON THE LIST.
031500 400-FIND-POSITION.
031600     MOVE 0 TO QM-POSITION-OUT.
031700     PERFORM 410-SCAN-FOR-POSITION THRU 410-EXIT
031800             VARYING WL-IDX FROM 1 BY 1
031900             UNTIL WL-IDX > SLOT-WL-COUNT(SLOT-IDX)
032000             OR QM-POSITION-OUT NOT = 0.
032100 400-EXIT.
032200     EXIT.
032300 410-SCAN-FOR-POSITION.
032400* ONE COMPARISON PER ITERATION, SAME AS 055-SCAN-ONE-SLOT ABOVE -
032500* THE TOKEN ID IS THE ONLY THING THAT NEEDS MATCHING SINCE THE
032600* CALLER ALREADY IDENTIFIED THE SLOT IN 050-FIND-SLOT.
032700     IF WL-TKN-ID(SLOT-IDX, WL-IDX) = QM-TKN-ID
032800         MOVE WL-IDX TO QM-POSITION-OUT
032900         MOVE "Y" TO QM-FOUND-SW.
033000 410-EXIT.
033100     EXIT.
033200* END OF OPDQUEUE - NO FILE I/O, NO GOBACK UNTIL 000-QUEUE-ENTRY,
033300* AND NO BUSINESS RULE OF ITS OWN OTHER THAN "KEEP THE LIST
033400* SORTED AND LET YOU FIND YOUR PLACE IN IT" - THE PRIORITY RULE
033500* ITSELF LIVES IN OPDPRIOR, NOT HERE.
