000100******************************************************************
000200* COPYBOOK  OPDSLOT                                              *
000300* TOKEN ALLOCATION SYSTEM - DOCTOR SLOT / WAITLIST TABLE         *
000400*                                                                *
000500* ONE ENTRY PER BOOKABLE SLOT FOR THE SIMULATED DAY.  EACH SLOT *
000600* CARRIES ITS OWN SMALL WAITLIST TABLE - MAXIMUM 20 NAMES IS     *
000700* PLENTY, THE WAITLIST IS INFORMATIONAL ONLY PER THE BUSINESS   *
000800* RULE AND IS NEVER ALLOWED TO BLOCK AN ALLOCATION.              *
000900******************************************************************
001000 01  SLOT-TABLE.
001100     05  SLOT-COUNT           PIC 9(03) COMP.
001200     05  SLOT-ENTRY OCCURS 200 TIMES
001300                 INDEXED BY SLOT-IDX.
001400         10  SLOT-ID               PIC X(08).
001500         10  SLOT-DOC-ID            PIC X(06).
001600         10  SLOT-DATE              PIC X(10).
001700         10  SLOT-DATE-PARTS REDEFINES SLOT-DATE.
001800             15  SLOT-DATE-YYYY     PIC X(04).
001900             15  FILLER             PIC X(01).
002000             15  SLOT-DATE-MM       PIC X(02).
002100             15  FILLER             PIC X(01).
002200             15  SLOT-DATE-DD       PIC X(02).
002300         10  SLOT-START             PIC X(05).
002400         10  SLOT-START-PARTS REDEFINES SLOT-START.
002500             15  SLOT-START-HH      PIC X(02).
002600             15  FILLER             PIC X(01).
002700             15  SLOT-START-MI      PIC X(02).
002800         10  SLOT-END               PIC X(05).
002900         10  SLOT-END-PARTS REDEFINES SLOT-END.
003000             15  SLOT-END-HH        PIC X(02).
003100             15  FILLER             PIC X(01).
003200             15  SLOT-END-MI        PIC X(02).
003300         10  SLOT-MAX-CAP           PIC 9(03).
003400         10  SLOT-ALLOC-CNT         PIC 9(03).
003500         10  SLOT-WL-COUNT          PIC 9(02) COMP.
003600         10  SLOT-WAITLIST OCCURS 20 TIMES
003700                 INDEXED BY WL-IDX.
003800             15  WL-SLOT-ID         PIC X(08).
003900             15  WL-TKN-ID          PIC X(08).
004000             15  WL-PRIORITY        PIC 9(01).
004100             15  WL-SEQ             PIC 9(05).
004200         10  FILLER                 PIC X(04).
