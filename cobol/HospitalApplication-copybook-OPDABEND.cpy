000100******************************************************************
000200* COPYBOOK  OPDABEND                                             *
000300* TOKEN ALLOCATION SYSTEM - DIAGNOSTIC / ABEND TRACE AREA        *
000400*                                                                *
000500* CARRIES THE CURRENTLY EXECUTING PARAGRAPH NAME AND THE LAST   *
000600* ERROR TEXT SO THE SYSOUT ABEND LINE ALWAYS SHOWS WHERE THE    *
000700* RUN WAS WHEN IT WENT DOWN.  SAME IDEA AS THE OLD ABENDREC      *
000800* BOOK BUT TRIMMED DOWN FOR A FLAT-FILE / IN-MEMORY TABLE JOB.  *
000900******************************************************************
001000 01  DIAGNOSTIC-WORK-AREA.
001100     05  PARA-NAME            PIC X(30) VALUE SPACES.
001200     05  ABEND-REASON         PIC X(60) VALUE SPACES.
001300     05  EXPECTED-VAL         PIC X(15) VALUE SPACES.
001400     05  ACTUAL-VAL           PIC X(15) VALUE SPACES.
001500     05  FILLER               PIC X(04) VALUE SPACES.
001600 01  ABEND-REC.
001700     05  ABEND-TAG-O          PIC X(12) VALUE "*** ABEND - ".
001800     05  ABEND-PARA-O         PIC X(30).
001900     05  FILLER               PIC X(02) VALUE SPACES.
002000     05  ABEND-REASON-O       PIC X(60).
002100     05  FILLER               PIC X(02) VALUE SPACES.
002200     05  EXP-ACT-O            PIC X(22).
002300     05  FILLER               PIC X(02) VALUE SPACES.
002400* FORCES A 0C7 SO THE JOB SHOWS A REAL ABEND CODE IN THE LOG
002500* INSTEAD OF JUST A GOBACK WITH A BAD RETURN-CODE - SHOP HABIT,
002600* SEE ANY DALYEDIT/PATLIST 1000-ABEND-RTN FOR THE SAME TRICK.
002700 77  ZERO-VAL                 PIC 9(01) VALUE 0.
002800 77  ONE-VAL                  PIC 9(01) VALUE 1.
