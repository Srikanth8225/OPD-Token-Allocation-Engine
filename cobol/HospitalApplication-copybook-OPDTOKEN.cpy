000100******************************************************************
000200* COPYBOOK  OPDTOKEN                                             *
000300* TOKEN ALLOCATION SYSTEM - TOKEN TABLE                          *
000400*                                                                *
000500* ONE ENTRY PER TOKEN ISSUED DURING THE RUN.  STATUS MOVES      *
000600* FORWARD THROUGH CONFIRMED / WAITLISTED / CANCELLED /          *
000700* NO_SHOW / COMPLETED AS REALLOCATION EVENTS ARE PROCESSED.     *
000800******************************************************************
000900 01  TOKEN-TABLE.
001000     05  TKN-COUNT            PIC 9(03) COMP.
001100     05  TKN-ENTRY OCCURS 500 TIMES
001200                 INDEXED BY TKN-IDX.
001300         10  TKN-ID                PIC X(08).
001400         10  TKN-NUMBER             PIC 9(03).
001500         10  TKN-EST-WAIT-MIN       PIC 9(03).
001600         10  TKN-PAT-ID             PIC X(08).
001700         10  TKN-DOC-ID             PIC X(06).
001800         10  TKN-SLOT-ID            PIC X(08).
001900         10  TKN-SOURCE             PIC X(15).
002000         10  TKN-PRIORITY           PIC 9(01).
002100         10  TKN-STATUS             PIC X(10).
002200             88  TKN-IS-CONFIRMED       VALUE "CONFIRMED ".
002300             88  TKN-IS-WAITLISTED      VALUE "WAITLISTED".
002400             88  TKN-IS-CANCELLED       VALUE "CANCELLED ".
002500             88  TKN-IS-NOSHOW          VALUE "NO_SHOW   ".
002600             88  TKN-IS-COMPLETED       VALUE "COMPLETED ".
002700         10  TKN-EST-TIME           PIC X(05).
002800         10  TKN-EST-TIME-PARTS REDEFINES TKN-EST-TIME.
002900             15  TKN-EST-HH         PIC X(02).
003000             15  FILLER             PIC X(01).
003100             15  TKN-EST-MI         PIC X(02).
003200         10  TKN-SEQ                PIC 9(05).
003300         10  TKN-SEQ-EDIT REDEFINES TKN-SEQ
003400                                    PIC ZZZZ9.
003500         10  FILLER                 PIC X(01).
