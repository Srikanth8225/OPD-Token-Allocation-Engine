000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  OPDREALC.
000300 AUTHOR. R HOLLAND.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 04/03/89.
000600 DATE-COMPILED. 04/03/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          REALLOCATION-SERVICE.  CALLED BY OPDSIMDR FOR EVERY
001200*          CANCEL, NOSHOW AND COMPLETE EVENT ON THE EVENT LOG,
001300*          AND BY OPDALLOC WHEN AN EMERGENCY TOKEN HAS TO BUMP
001400*          A CONFIRMED ONE OUT OF A FULL SLOT (SVC-FUNCTION OF
001500*          "DEMOTE    ", NOT DRIVEN OFF THE EVENT LOG AT ALL).
001600*
001700*          A CANCEL OF A CONFIRMED TOKEN OR A NO-SHOW FREES THE
001800*          SEAT AND TRIES TO PULL THE NEXT NAME OFF THE SLOT'S
001900*          WAITLIST.  A COMPLETE OR A DEMOTE NEVER PROMOTES
002000*          ANYBODY - COMPLETE KEEPS THE SEAT OCCUPIED, DEMOTE
002100*          JUST PUTS ITS OWN TOKEN BACK ON THE WAITLIST.
002200*
002300*          FOUR FUNCTIONS, EACH ITS OWN NUMBERED SECTION BELOW:
002400*          CANCEL (100), NOSHOW (200), COMPLETE (300), DEMOTE
002500*          (400).  000-REALLOC-ENTRY LOCATES THE TOKEN AND ITS
002600*          SLOT ONCE, THEN DISPATCHES - NONE OF THE FOUR LOOK
002700*          UP THE TOKEN OR SLOT THEMSELVES.
002800*
002900******************************************************************
003000* CHANGE LOG.
003100*
003200* 040389 RH  ORIGINAL CODING PER REQUEST OPD-0002.                 OPD0002
003300* 061702 MM  SPLIT OUT OF OPDSIMDR SO OPDALLOC COULD REACH THE
003400*            SAME DEMOTE LOGIC FOR EMERGENCY INSERTS - OPD-0066.
003500* 082303 MM  DEMOTE FUNCTION ADDED FOR OPDALLOC'S EMERGENCY
003600*            BUMP - OPD-0072.
003700* 091504 TGD BUG OPD-0081 - CANCEL OF A WAITLISTED TOKEN WAS       OPD0081
003800*            TRYING TO PROMOTE SOMEBODY ANYWAY.  FIXED, NO
003900*            PROMOTION WHEN THE CANCELLED TOKEN WAS NEVER
004000*            HOLDING A SEAT.
004100* 031206 JS  STATUS-TRANSITION GUARDS TIGHTENED SO A SECOND
004200*            CANCEL OR NOSHOW ON THE SAME TOKEN ID IS REJECTED
004300*            INSTEAD OF SILENTLY DOUBLE-PROMOTING - OPD-0085.
004400* 091702 MM  DEMOTE ALSO FIGURES THE WAITLIST WAIT ESTIMATE NOW,
004500*            SAME AS A FRESH WAITLIST ENTRY OVER IN OPDALLOC -
004600*            OPD-0069.  PROMOTION CLEARS IT BACK TO ZERO.
004700* 061109 MM  DEMOTE GUARDED BY TKN-IS-CONFIRMED LIKE EVERY OTHER
004800*            ENTRY POINT IN THIS PROGRAM - OPD-0090.
004900* 071803 MM  BUG OPD-0079 - 520-COMPUTE-EST-TIME'S HOUR WRAP ONLY  OPD0079
005000*            KNOCKED OFF A SINGLE DAY, SAME DEFECT AS OPDALLOC'S
005100*            360 PARAGRAPH.  A PROMOTION INTO A SEAT DEEP IN A
005200*            BUSY SLOT'S LIST COULD PUSH THE ESTIMATE PAST
005300*            47:XX.  WRAP NOW LOOPS THE SAME WAY THE MINUTE
005400*            CARRY ALREADY DID.
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800* NO FILES OF ITS OWN - SLOT-TABLE AND TOKEN-TABLE ARRIVE ON THE
005900* CALL FROM OPDSIMDR (OR, FOR A DEMOTE, FROM OPDALLOC) AND GO
006000* BACK THE SAME WAY.  COMPUTER NAMES ARE CARRIED PER SHOP
006100* STANDARD EVEN THOUGH THIS MODULE NEVER OPENS A FILE.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600* WS-EST-HOUR/WS-EST-MINUTE ARE THE SAME RUNNING ESTIMATE
006700* SCRATCH PAIR OPDALLOC USES - BUILT FRESH FOR THE TOKEN BEING
006800* PROMOTED IN 520-COMPUTE-EST-TIME.  WS-EST-WAIT-MIN HOLDS THE
006900* INQUIRY-ONLY WAITLIST ESTIMATE FOR A DEMOTED TOKEN.  ALL THREE
007000* ARE COMP SO THE ARITHMETIC STAYS BINARY.
007100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
007200     05  WS-EST-HOUR              PIC 9(02) COMP.
007300     05  WS-EST-MINUTE             PIC 9(04) COMP.
007400     05  WS-EST-WAIT-MIN           PIC 9(03) COMP.
007500     05  FILLER                   PIC X(02).
007600* WS-FREED-SEAT-SW IS THE ONE SWITCH PARTICULAR TO THIS PROGRAM -
007700* IT TELLS 100-CANCEL-TOKEN WHETHER THE CANCELLED TOKEN WAS
007800* ACTUALLY HOLDING A SEAT, SINCE ONLY THEN IS THERE A SEAT TO
007900* OFFER TO THE WAITLIST.
008000 01  FLAGS-AND-SWITCHES.
008100     05  WS-TKN-FOUND-SW          PIC X(01) VALUE "N".
008200         88  WS-TKN-FOUND              VALUE "Y".
008300     05  WS-SLOT-FOUND-SW         PIC X(01) VALUE "N".
008400         88  WS-SLOT-FOUND             VALUE "Y".
008500     05  WS-FREED-SEAT-SW         PIC X(01) VALUE "N".
008600         88  WS-FREED-SEAT             VALUE "Y".
008700     05  FILLER                   PIC X(02).
008800* MANUAL COPY OF OPDQUEUE'S LINKAGE SHAPE - SAME IDEA AS
008900* CLCLBCST'S CALC-COSTS-REC, KEPT HAND IN HAND WITH THE CALLED
009000* MODULE SINCE THERE IS NO SHARED COPYBOOK FOR IT.  THIS PROGRAM
009100* DRIVES ADD (FOR DEMOTE), REMOVE (FOR CANCEL OF A WAITLISTED
009200* TOKEN), AND PEEK PLUS REMOVE TOGETHER (FOR A PROMOTION) - NEVER
009300* POSITION, SINCE IT NEVER ANSWERS A STANDING INQUIRY.
009400 01  QUEUE-LINK-REC.
009500     05  QM-FUNCTION              PIC X(10).
009600         88  QM-IS-ADD                VALUE "ADD       ".
009700         88  QM-IS-REMOVE             VALUE "REMOVE    ".
009800         88  QM-IS-PEEK               VALUE "PEEK      ".
009900     05  QM-SLOT-ID               PIC X(08).
010000     05  QM-TKN-ID                PIC X(08).
010100     05  QM-PRIORITY              PIC 9(01).
010200     05  QM-SEQ                   PIC 9(05).
010300     05  QM-POSITION-OUT          PIC 9(02).
010400     05  QM-FOUND-SW              PIC X(01).
010500         88  QM-ENTRY-FOUND           VALUE "Y".
010600     05  FILLER                   PIC X(04).
010700 LINKAGE SECTION.
010800* FOUR FUNCTION CODES, ONE PER SECTION BELOW.  SVC-TKN-ID IS THE
010900* ONLY KEY EVERY FUNCTION NEEDS - THE SLOT IS ALWAYS DERIVED FROM
011000* THE TOKEN'S OWN TKN-SLOT-ID, NEVER PASSED SEPARATELY.
011100 01  SVC-REQUEST-AREA.
011200     05  SVC-FUNCTION             PIC X(10).
011300         88  SVC-IS-CANCEL            VALUE "CANCEL    ".
011400         88  SVC-IS-NOSHOW            VALUE "NOSHOW    ".
011500         88  SVC-IS-COMPLETE          VALUE "COMPLETE  ".
011600         88  SVC-IS-DEMOTE            VALUE "DEMOTE    ".
011700     05  SVC-TKN-ID               PIC X(08).
011800     05  SVC-RESULT-STATUS        PIC X(20).
011900     05  SVC-RESULT-DETAIL        PIC X(30).
012000     05  FILLER                   PIC X(04).
012100 COPY OPDSLOT.
012200 COPY OPDTOKEN.
012300* ONLY CFG-CONSULT-MINUTES IS ACTUALLY USED HERE, BY BOTH THE
012400* PROMOTE-TIME AND DEMOTE-WAIT-ESTIMATE ARITHMETIC.  THE OTHER
012500* THREE FIELDS ARE CARRIED FOR SHAPE PARITY WITH OPDSIMDR'S COPY.
012600 01  LS-OPD-CONFIG-CONSTANTS.
012700     05  CFG-DEFAULT-CAPACITY     PIC 9(03).
012800     05  CFG-DEFAULT-DURATION     PIC 9(03).
012900     05  CFG-CONSULT-MINUTES      PIC 9(03).
013000     05  CFG-WAITLIST-MAX         PIC 9(02).
013100     05  FILLER                   PIC X(02).
013200 PROCEDURE DIVISION USING SVC-REQUEST-AREA SLOT-TABLE
013300         TOKEN-TABLE LS-OPD-CONFIG-CONSTANTS.
013400* LOCATES THE TOKEN AND ITS SLOT ONCE, THEN DISPATCHES TO THE
013500* FUNCTION-SPECIFIC SECTION.  AN UNKNOWN TOKEN ID FALLS STRAIGHT
013600* THROUGH TO GOBACK WITH AN ERROR - NONE OF THE FOUR FUNCTIONS
013700* BELOW EVER NEED TO CHECK THIS FOR THEMSELVES.
013800 000-REALLOC-ENTRY.
013900     MOVE SPACES TO SVC-RESULT-STATUS, SVC-RESULT-DETAIL.
014000     MOVE "N" TO WS-TKN-FOUND-SW.
014100     PERFORM 050-FIND-TOKEN THRU 050-EXIT
014200             VARYING TKN-IDX FROM 1 BY 1
014300             UNTIL TKN-IDX > TKN-COUNT
014400             OR WS-TKN-FOUND.
014500*  PERFORM VARYING LEAVES TKN-IDX ONE PAST THE HIT - BACK IT UP.
014600     SUBTRACT 1 FROM TKN-IDX.
014700     IF NOT WS-TKN-FOUND
014800         MOVE "ERROR" TO SVC-RESULT-STATUS
014900         MOVE "NO SUCH TOKEN" TO SVC-RESULT-DETAIL
015000         GO TO 000-EXIT.
015100     MOVE "N" TO WS-SLOT-FOUND-SW.
015200     PERFORM 060-FIND-SLOT THRU 060-EXIT
015300             VARYING SLOT-IDX FROM 1 BY 1
015400             UNTIL SLOT-IDX > SLOT-COUNT
015500             OR WS-SLOT-FOUND.
015600*  SLOT-ID IS GUARANTEED ON FILE SINCE THE TOKEN WAS CREATED
015700*  AGAINST IT - NO "NOT FOUND" CHECK NEEDED HERE THE WAY THE
015800*  TOKEN LOOKUP ABOVE NEEDS ONE.
015900     SUBTRACT 1 FROM SLOT-IDX.
016000     EVALUATE TRUE
016100         WHEN SVC-IS-CANCEL
016200             PERFORM 100-CANCEL-TOKEN THRU 100-EXIT
016300         WHEN SVC-IS-NOSHOW
016400             PERFORM 200-NOSHOW-TOKEN THRU 200-EXIT
016500         WHEN SVC-IS-COMPLETE
016600             PERFORM 300-COMPLETE-TOKEN THRU 300-EXIT
016700         WHEN SVC-IS-DEMOTE
016800             PERFORM 400-DEMOTE-TOKEN THRU 400-EXIT
016900     END-EVALUATE.
017000 000-EXIT.
017100     GOBACK.
017200 050-FIND-TOKEN.
017300     IF TKN-ID(TKN-IDX) = SVC-TKN-ID
017400         MOVE "Y" TO WS-TKN-FOUND-SW.
017500 050-EXIT.
017600     EXIT.
017700 060-FIND-SLOT.
017800     IF SLOT-ID(SLOT-IDX) = TKN-SLOT-ID(TKN-IDX)
017900         MOVE "Y" TO WS-SLOT-FOUND-SW.
018000 060-EXIT.
018100     EXIT.
018200* 091504TGD - OPD-0081 - ONLY A CONFIRMED TOKEN FREES A SEAT AND   OPD0081
018300* TRIES A PROMOTION.  A WAITLISTED TOKEN JUST COMES OFF THE
018400* WAITLIST WITH NOBODY TO PROMOTE IN ITS PLACE.  BEFORE THIS FIX
018500* CANCELLING A WAITLISTED TOKEN STILL FELL INTO THE PROMOTE STEP
018600* AT THE BOTTOM OF THIS PARAGRAPH AND COULD HAND A SEAT TO
018700* SOMEONE ELSE ON THE LIST EVEN THOUGH NO SEAT HAD ACTUALLY
018800* OPENED UP.
018900* 031206JS - OPD-0085 - REJECT A SECOND CANCEL ON A TOKEN THAT     OPD0085
019000* IS ALREADY CANCELLED, NO-SHOWED OR COMPLETED - WITHOUT THIS
019100* GUARD A DOUBLE-SUBMITTED CANCEL EVENT WOULD SUBTRACT THE SLOT'S
019200* ALLOCATION COUNT A SECOND TIME AND COULD TRIGGER A SECOND,
019300* UNEARNED PROMOTION.
019400 100-CANCEL-TOKEN.
019500     MOVE "N" TO WS-FREED-SEAT-SW.
019600     EVALUATE TRUE
019700         WHEN TKN-IS-CANCELLED(TKN-IDX)
019800             OR TKN-IS-COMPLETED(TKN-IDX)
019900             OR TKN-IS-NOSHOW(TKN-IDX)
020000             MOVE "ERROR" TO SVC-RESULT-STATUS
020100             MOVE "TOKEN NOT CANCELLABLE" TO SVC-RESULT-DETAIL
020200             GO TO 100-EXIT
020300         WHEN TKN-IS-CONFIRMED(TKN-IDX)
020400             SUBTRACT 1 FROM SLOT-ALLOC-CNT(SLOT-IDX)
020500             MOVE "Y" TO WS-FREED-SEAT-SW
020600         WHEN TKN-IS-WAITLISTED(TKN-IDX)
020700*          NO SEAT TO FREE - JUST TAKE IT OFF THE WAITLIST TABLE.
020800             MOVE "REMOVE    " TO QM-FUNCTION
020900             MOVE SLOT-ID(SLOT-IDX) TO QM-SLOT-ID
021000             MOVE TKN-ID(TKN-IDX)   TO QM-TKN-ID
021100             CALL "OPDQUEUE" USING QUEUE-LINK-REC SLOT-TABLE
021200     END-EVALUATE.
021300     MOVE "CANCELLED " TO TKN-STATUS(TKN-IDX).
021400     MOVE "CANCELLED" TO SVC-RESULT-STATUS.
021500     MOVE TKN-ID(TKN-IDX) TO SVC-RESULT-DETAIL.
021600     IF WS-FREED-SEAT
021700         PERFORM 500-PROMOTE-FROM-WAITLIST THRU 500-EXIT.
021800 100-EXIT.
021900     EXIT.
022000* NO-SHOW CAN ONLY HAPPEN TO A CONFIRMED TOKEN - A WAITLISTED
022100* TOKEN NEVER HAD A SEAT TO FAIL TO SHOW UP FOR, SO THAT CASE IS
022200* REJECTED RATHER THAN SILENTLY TREATED AS A CANCEL.
022300 200-NOSHOW-TOKEN.
022400     IF NOT TKN-IS-CONFIRMED(TKN-IDX)
022500         MOVE "ERROR" TO SVC-RESULT-STATUS
022600         MOVE "TOKEN NOT CONFIRMED" TO SVC-RESULT-DETAIL
022700         GO TO 200-EXIT.
022800     SUBTRACT 1 FROM SLOT-ALLOC-CNT(SLOT-IDX).
022900     MOVE "NO_SHOW   " TO TKN-STATUS(TKN-IDX).
023000     MOVE "NO_SHOW" TO SVC-RESULT-STATUS.
023100     MOVE TKN-ID(TKN-IDX) TO SVC-RESULT-DETAIL.
023200*  A NO-SHOW ALWAYS FREES THE SEAT - UNLIKE CANCEL THERE IS NO
023300*  WAITLISTED CASE TO BRANCH AROUND, SO THE PROMOTE STEP RUNS
023400*  UNCONDITIONALLY.
023500     PERFORM 500-PROMOTE-FROM-WAITLIST THRU 500-EXIT.
023600 200-EXIT.
023700     EXIT.
023800* A COMPLETED TOKEN KEEPS ITS SEAT AND NOTHING MOVES UP BEHIND
023900* IT - THE PATIENT WAS SEEN, THE SLOT STAYS AS BUSY AS IT WAS.
024000* THIS IS THE ONLY ONE OF THE FOUR FUNCTIONS THAT NEVER TOUCHES
024100* SLOT-ALLOC-CNT OR THE WAITLIST AT ALL.
024200 300-COMPLETE-TOKEN.
024300     IF NOT TKN-IS-CONFIRMED(TKN-IDX)
024400         MOVE "ERROR" TO SVC-RESULT-STATUS
024500         MOVE "TOKEN NOT CONFIRMED" TO SVC-RESULT-DETAIL
024600         GO TO 300-EXIT.
024700     MOVE "COMPLETED " TO TKN-STATUS(TKN-IDX).
024800     MOVE "COMPLETED" TO SVC-RESULT-STATUS.
024900     MOVE TKN-ID(TKN-IDX) TO SVC-RESULT-DETAIL.
025000 300-EXIT.
025100     EXIT.
025200* 082303MM - OPD-0072 - CALLED ONLY BY OPDALLOC, NEVER OFF THE     OPD0072
025300* EVENT LOG.  PUTS THE BUMPED TOKEN BACK ON ITS OWN SLOT'S
025400* WAITLIST AT ITS ORIGINAL PRIORITY AND SEQUENCE - IT DOES NOT
025500* JUMP THE LINE JUST BECAUSE IT WAS ONCE CONFIRMED.  A DEMOTED
025600* TOKEN IS NOT ENTITLED TO ANY BETTER A SPOT THAN IT WOULD HAVE
025700* HAD IF IT HAD NEVER BEEN CONFIRMED IN THE FIRST PLACE.
025800* 061109MM - OPD-0090 - GUARD TO MATCH THE OTHER ENTRY POINTS -    OPD0090
025900* OPDALLOC ONLY EVER SENDS US A CONFIRMED TOKEN TODAY BUT THIS     OPD0090
026000* KEEPS US HONEST IF THAT EVER CHANGES.  THE OTHER THREE           OPD0090
026100* FUNCTIONS ABOVE ALL CHECK TKN-IS-CONFIRMED BEFORE DOING
026200* ANYTHING ELSE - THIS ONE HAD BEEN THE ODD ONE OUT.
026300 400-DEMOTE-TOKEN.
026400     IF NOT TKN-IS-CONFIRMED(TKN-IDX)
026500         MOVE "ERROR" TO SVC-RESULT-STATUS
026600         MOVE "TOKEN NOT CONFIRMED" TO SVC-RESULT-DETAIL
026700         GO TO 400-EXIT.
026800     SUBTRACT 1 FROM SLOT-ALLOC-CNT(SLOT-IDX).
026900     MOVE "ADD       " TO QM-FUNCTION.
027000     MOVE SLOT-ID(SLOT-IDX) TO QM-SLOT-ID.
027100     MOVE TKN-ID(TKN-IDX)   TO QM-TKN-ID.
027200     MOVE TKN-PRIORITY(TKN-IDX) TO QM-PRIORITY.
027300     MOVE TKN-SEQ(TKN-IDX)  TO QM-SEQ.
027400     CALL "OPDQUEUE" USING QUEUE-LINK-REC SLOT-TABLE.
027500     MOVE "WAITLISTED" TO TKN-STATUS(TKN-IDX).
027600     MOVE 0 TO TKN-NUMBER(TKN-IDX).
027700     MOVE SPACES TO TKN-EST-TIME(TKN-IDX).
027800*  091702MM - OPD-0069 - SAME INQUIRY-ONLY WAIT ESTIMATE AS A
027900*  FRESH WAITLIST ENTRY IN OPDALLOC, OFF THE NEW POSITION.
028000     MOVE "POSITION  " TO QM-FUNCTION.
028100     CALL "OPDQUEUE" USING QUEUE-LINK-REC SLOT-TABLE.
028200     COMPUTE WS-EST-WAIT-MIN = QM-POSITION-OUT * CFG-CONSULT-MINUTES.
028300     MOVE WS-EST-WAIT-MIN TO TKN-EST-WAIT-MIN(TKN-IDX).
028400     MOVE "DEMOTED" TO SVC-RESULT-STATUS.
028500     MOVE TKN-ID(TKN-IDX) TO SVC-RESULT-DETAIL.
028600 400-EXIT.
028700     EXIT.
028800* TAKES THE HEAD OF THE SLOT'S WAITLIST, IF ANY, AND MOVES IT
028900* INTO THE NOW-OPEN SEAT - SAME NUMBERING AND ESTIMATED-TIME
029000* RULE AS A FRESH CONFIRM IN OPDALLOC.  PEEK FIRST, THEN REMOVE,
029100* RATHER THAN ONE COMBINED CALL - OPDQUEUE HAS NO SUCH COMBINED
029200* FUNCTION, SO THIS PARAGRAPH ASKS FOR THE TWO STEPS SEPARATELY.
029300* AN EMPTY WAITLIST IS NOT AN ERROR HERE - THE SEAT JUST STAYS
029400* OPEN UNTIL THE NEXT ALLOCATION EVENT FILLS IT.
029500 500-PROMOTE-FROM-WAITLIST.
029600     MOVE "PEEK      " TO QM-FUNCTION.
029700     MOVE "N" TO QM-FOUND-SW.
029800     MOVE SLOT-ID(SLOT-IDX) TO QM-SLOT-ID.
029900     CALL "OPDQUEUE" USING QUEUE-LINK-REC SLOT-TABLE.
030000     IF NOT QM-ENTRY-FOUND
030100         GO TO 500-EXIT.
030200     MOVE "REMOVE    " TO QM-FUNCTION.
030300     CALL "OPDQUEUE" USING QUEUE-LINK-REC SLOT-TABLE.
030400     MOVE "N" TO WS-TKN-FOUND-SW.
030500     PERFORM 510-FIND-PROMOTED THRU 510-EXIT
030600             VARYING TKN-IDX FROM 1 BY 1
030700             UNTIL TKN-IDX > TKN-COUNT
030800             OR WS-TKN-FOUND.
030900*  PERFORM VARYING LEAVES TKN-IDX ONE PAST THE HIT - BACK IT UP.
031000     SUBTRACT 1 FROM TKN-IDX.
031100     IF NOT WS-TKN-FOUND
031200         GO TO 500-EXIT.
031300     ADD 1 TO SLOT-ALLOC-CNT(SLOT-IDX).
031400     MOVE SLOT-ALLOC-CNT(SLOT-IDX) TO TKN-NUMBER(TKN-IDX).
031500     MOVE "CONFIRMED " TO TKN-STATUS(TKN-IDX).
031600     MOVE 0 TO TKN-EST-WAIT-MIN(TKN-IDX).
031700     PERFORM 520-COMPUTE-EST-TIME THRU 520-EXIT.
031800 500-EXIT.
031900     EXIT.
032000* MATCHES THE TOKEN OPDQUEUE JUST HANDED BACK AS QM-TKN-ID AGAINST
032100* THE TOKEN TABLE SO THE REST OF 500-PROMOTE-FROM-WAITLIST HAS A
032200* TKN-IDX TO WORK WITH.
032300 510-FIND-PROMOTED.
032400     IF TKN-ID(TKN-IDX) = QM-TKN-ID
032500         MOVE "Y" TO WS-TKN-FOUND-SW.
032600 510-EXIT.
032700     EXIT.
032800* 040905JS - OPD-0076 - SAME CARRY-MINUTES-INTO-HOURS RULE AS      OPD0076
032900* OPDALLOC'S 360-COMPUTE-EST-TIME, JUST RUN HERE FOR A TOKEN THAT
033000* IS BEING PROMOTED INTO A SEAT RATHER THAN CONFIRMED FRESH.
033100 520-COMPUTE-EST-TIME.
033200     MOVE SLOT-START(SLOT-IDX)(1:2) TO WS-EST-HOUR.
033300     MOVE SLOT-START(SLOT-IDX)(4:2) TO WS-EST-MINUTE.
033400*  EVERY TOKEN AHEAD OF THIS ONE IN THE SLOT (TKN-NUMBER - 1 OF
033500*  THEM) ADDS ONE MORE CONSULT-MINUTES BLOCK TO THE ESTIMATE -
033600*  SAME RULE AS OPDALLOC'S 360 PARAGRAPH.
033700     COMPUTE WS-EST-MINUTE = WS-EST-MINUTE +
033800         (TKN-NUMBER(TKN-IDX) - 1) * CFG-CONSULT-MINUTES.
033900     PERFORM 525-CARRY-HOUR THRU 525-EXIT
034000             UNTIL WS-EST-MINUTE < 60.
034100*  071803MM - OPD-0079 - SAME FIX AS OPDALLOC'S 360 - A BUSY       OPD0079
034200*  SLOT CAN CARRY THE HOUR PAST MIDNIGHT MORE THAN ONCE, SO LOOP
034300*  THE WRAP INSTEAD OF KNOCKING OFF A SINGLE DAY.
034400     PERFORM 528-CARRY-DAY THRU 528-EXIT
034500             UNTIL WS-EST-HOUR < 24.
034600     MOVE WS-EST-HOUR   TO TKN-EST-HH(TKN-IDX).
034700     MOVE ":"           TO TKN-EST-TIME(TKN-IDX)(3:1).
034800     MOVE WS-EST-MINUTE TO TKN-EST-MI(TKN-IDX).
034900 520-EXIT.
035000     EXIT.
035100* MINUTES ROLL PAST THE HOUR WHEN A SLOT IS DEEP INTO ITS
035200* APPOINTMENT LIST - CARRY THE EXCESS INTO THE HOUR ONE AT A TIME.
035300 525-CARRY-HOUR.
035400     SUBTRACT 60 FROM WS-EST-MINUTE.
035500     ADD 1 TO WS-EST-HOUR.
035600 525-EXIT.
035700     EXIT.
035800* SAME SHAPE AS 525-CARRY-HOUR ABOVE, ONE DAY AT A TIME - OPD-0079.
035900* 520-COMPUTE-EST-TIME ABOVE PERFORMS THIS UNTIL THE HOUR IS BACK
036000* UNDER 24, EXACTLY THE WAY IT ALREADY LOOPED THE MINUTE CARRY.
036100 528-CARRY-DAY.
036200     SUBTRACT 24 FROM WS-EST-HOUR.
036300 528-EXIT.
036400     EXIT.
