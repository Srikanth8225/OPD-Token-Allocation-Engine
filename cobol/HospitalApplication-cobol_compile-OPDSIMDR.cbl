000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  OPDSIMDR.
000300 AUTHOR. R HOLLAND.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS IS THE MAIN DRIVER FOR THE OPD TOKEN ALLOCATION
001200*          RUN.  IT LOADS THE DOCTOR ROSTER AND THE DAY'S SLOT
001300*          SCHEDULE INTO WORKING STORAGE, THEN REPLAYS THE
001400*          EVENTS FILE IN TIME ORDER - BOOKINGS, EMERGENCY
001500*          INSERTS, CANCELS, NO-SHOWS AND COMPLETIONS - CALLING
001600*          OUT TO OPDALLOC AND OPDREALC FOR EACH ONE.
001700*
001800*          A LINE IS WRITTEN TO THE REPORT FILE FOR EVERY SETUP
001900*          RECORD AND EVERY EVENT, AND A FULL END-OF-DAY SUMMARY
002000*          IS PRINTED WHEN THE EVENTS FILE HITS END OF FILE.
002100*
002200*          THERE IS NO VSAM OR DB2 BEHIND THIS RUN - THE DOCTOR,
002300*          SLOT, PATIENT AND TOKEN TABLES LIVE ENTIRELY IN
002400*          WORKING STORAGE FOR THE LENGTH OF ONE DAY'S RUN.  NONE
002500*          OF THE FOUR MASTER TABLES IS WRITTEN BACK OUT - TODAY'S
002600*          RUN STARTS COLD EVERY TIME OFF THE DOCTORS AND SLOTS
002700*          FILES, AND THE EVENT LOG IS THE ONLY RECORD OF WHAT
002800*          HAPPENED ONCE THE JOB ENDS.
002900*
003000*          THE THREE BUSINESS PARAGRAPHS THAT ACTUALLY CREATE OR
003100*          CHANGE A TOKEN - ALLOCATE, DEMOTE AND PROMOTE - ALL
003200*          LIVE IN THE TWO CALLED MODULES, NOT HERE.  THIS DRIVER
003300*          ONLY READS, DISPATCHES, AND PRINTS.
003400*
003500******************************************************************
003600*
003700*          INPUT FILE    -  DOCTORS  (DOCTOR ROSTER)
003800*          INPUT FILE    -  SLOTS    (SLOT SCHEDULE)
003900*          INPUT FILE    -  EVENTS   (TIME-ORDERED DAY EVENTS)
004000*          OUTPUT FILE   -  REPORT   (EVENT LOG + SUMMARY)
004100*          DUMP FILE     -  SYSOUT
004200*
004300******************************************************************
004400* CHANGE LOG.
004500*
004600* 031489 RH  ORIGINAL CODING - OPD TOKEN ALLOCATION SIM PER        OPD0001
004700*            REQUEST OPD-0001.
004800* 051190 RH  ADDED SLOT-ID DEFAULTING WHEN SLOTS FILE COMES IN     OPD0014
004900*            WITH A BLANK KEY - OPD-0014.
005000* 091891 TGD ADDED WAITLIST COUNT TO THE PER-SLOT DETAIL LINE      OPD0022
005100*            PER OPD-0022, FRONT DESK WANTED TO SEE IT ON THE
005200*            PRINTOUT NOT JUST IN THE SYSTEM.
005300* 022293 TGD FIXED UTILIZATION PCT ROUNDING - WAS TRUNCATING       OPD0031
005400*            INSTEAD OF ROUNDING HALF UP.  OPD-0031.
005500* 071594 JS  ADDED EVENT COUNT BREAKDOWN TO FINAL SUMMARY PER      OPD0040
005600*            OPD-0040.
005700* 040296 JS  CONSTRAINT VALIDATION PASS ADDED - FLAGS ANY SLOT     OPD0047
005800*            OVER CAPACITY AT END OF RUN.  OPD-0047.
005900* 021798 AK  REVIEWED DATE FIELDS FOR YEAR 2000 - ALL DATE WORK    OPD0053
006000*            HERE IS CHARACTER YYYY-MM-DD FROM THE INPUT FILES,
006100*            NO TWO-DIGIT YEAR MATH IN THIS PROGRAM.  OPD-0053.
006200* 110399 AK  CLEANED UP REPORT PAGE BREAK LOGIC TO MATCH THE       OPD0058
006300*            REST OF THE SHOP'S 900-SERIES WRITER.  OPD-0058.
006400* 061702 MM  SPLIT OFF PRIORITY LOOKUP AND WAITLIST MAINTENANCE    OPD0066
006500*            INTO THEIR OWN CALLED MODULES (OPDPRIOR, OPDQUEUE)
006600*            SO OPDALLOC/OPDREALC COULD SHARE THEM.  OPD-0066.
006700******************************************************************
006800*
006900* A NOTE ON HOW THE FOUR TABLES ABOVE HANG TOGETHER.  DOCTOR-TABLE
007000* AND SLOT-TABLE ARE BOTH LOADED COMPLETE BEFORE A SINGLE EVENT IS
007100* READ, SO BY THE TIME 300-PROCESS-EVENTS STARTS THE WHOLE DAY'S
007200* SCHEDULE ALREADY EXISTS - THE EVENT LOG ONLY EVER FILLS SLOTS
007300* THAT ARE ALREADY THERE, IT NEVER CREATES ONE.  PATIENT-TABLE AND
007400* TOKEN-TABLE START THE RUN EMPTY AND GROW ONE ROW AT A TIME AS
007500* BOOKINGS COME IN - A PATIENT WHO NEVER CALLS NEVER GETS A ROW.
007600*
007700* THE REASON THIS PROGRAM OWNS ALL FOUR TABLES INSTEAD OF LETTING
007800* OPDALLOC/OPDREALC KEEP THEIR OWN COPIES IS SIMPLE - BOTH CALLED
007900* MODULES NEED TO SEE THE SAME SLOT AND TOKEN ROWS, IN THE SAME
008000* ORDER, NO MATTER WHICH ONE TOUCHED THEM LAST.  A CALLED PROGRAM
008100* IN THIS SHOP NEVER OWNS ITS OWN COPY OF SOMETHING THE CALLING
008200* PROGRAM ALSO NEEDS TO SEE CHANGE - THE TABLE LIVES WHEREVER IT
008300* IS DECLARED FIRST AND GETS PASSED BY REFERENCE FROM THERE DOWN.
008400*
008500* NEXT-PAT-SEQ AND NEXT-TKN-SEQ LIVE HERE FOR THE SAME REASON -
008600* IF EACH CALL TO OPDALLOC KEPT ITS OWN COUNTER STARTING AT ZERO,
008700* EVERY TOKEN OF THE DAY WOULD COME BACK NUMBERED "00001".
008800*
008900******************************************************************
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SOURCE-COMPUTER. IBM-390.
009300 OBJECT-COMPUTER. IBM-390.
009400* C01 IS USED ON THE WRITE AFTER ADVANCING IN 910-WRITE-PAGE-HDR
009500* BELOW TO SLEW THE PRINTER TO THE TOP OF THE NEXT FORM, SAME
009600* SPECIAL-NAME EVERY REPORT PROGRAM IN THE SHOP USES.
009700 SPECIAL-NAMES.
009800     C01 IS NEXT-PAGE.
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100     SELECT SYSOUT
010200         ASSIGN TO UT-S-SYSOUT
010300         ORGANIZATION IS SEQUENTIAL.
010400* DOCTORS, SLOTS AND EVENTS ARE ALL READ ONCE STRAIGHT THROUGH,
010500* NEVER REREAD OR REWRITTEN - A CLASSIC SEQUENTIAL-SETUP-THEN-
010600* TRANSACTION-REPLAY SHAPE.
010700     SELECT DOCTORS
010800         ASSIGN TO UT-S-DOCTORS
010900         ACCESS MODE IS SEQUENTIAL
011000         FILE STATUS IS OFCODE.
011100     SELECT SLOTS
011200         ASSIGN TO UT-S-SLOTS
011300         ACCESS MODE IS SEQUENTIAL
011400         FILE STATUS IS OFCODE.
011500     SELECT EVENTS
011600         ASSIGN TO UT-S-EVENTS
011700         ACCESS MODE IS SEQUENTIAL
011800         FILE STATUS IS OFCODE.
011900     SELECT REPORT
012000         ASSIGN TO UT-S-REPORT
012100         ACCESS MODE IS SEQUENTIAL
012200         FILE STATUS IS OFCODE.
012300 DATA DIVISION.
012400 FILE SECTION.
012500* SYSOUT CARRIES NOTHING BUT THE ABEND DUMP LINE - SEE OPDABEND
012600* AND 1000-ABEND-RTN FAR BELOW.  IT IS NEVER WRITTEN TO ON A
012700* NORMAL RUN.
012800 FD  SYSOUT
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 130 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS SYSOUT-REC.
013400 01  SYSOUT-REC                   PIC X(130).
013500****** DOCTOR ROSTER - ONE RECORD PER DOCTOR, LOADED ONCE
013600 FD  DOCTORS
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 57 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS DOCTOR-IN-REC.
014200 01  DOCTOR-IN-REC                PIC X(57).
014300****** SLOT SCHEDULE - ONE RECORD PER BOOKABLE SLOT FOR THE DAY
014400 FD  SLOTS
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 37 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS SLOT-IN-REC.
015000 01  SLOT-IN-REC                  PIC X(37).
015100****** EVENT LOG - ALREADY IN TIME ORDER, DRIVES THE WHOLE RUN
015200 FD  EVENTS
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 100 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS EVENT-IN-REC.
015800 01  EVENT-IN-REC                 PIC X(100).
015900****** PRINTED REPORT - EVENT LOG PLUS THE END-OF-DAY SUMMARY
016000 FD  REPORT
016100     RECORDING MODE IS F
016200     LABEL RECORDS ARE STANDARD
016300     RECORD CONTAINS 132 CHARACTERS
016400     BLOCK CONTAINS 0 RECORDS
016500     DATA RECORD IS REPORT-LINE.
016600 01  REPORT-LINE                  PIC X(132).
016700 WORKING-STORAGE SECTION.
016800* OFCODE IS SHARED ACROSS ALL FOUR SELECTS ABOVE - THIS PROGRAM
016900* NEVER NEEDS TO TELL WHICH FILE FAILED, ONLY THAT SOMETHING DID,
017000* SINCE 800-OPEN-FILES CHECKS IT RIGHT AFTER ALL FOUR OPENS.
017100 01  FILE-STATUS-CODES.
017200     05  OFCODE                   PIC X(02).
017300         88  CODE-OK                  VALUE SPACES.
017400     05  FILLER                   PIC X(02).
017500* THE FOUR MASTER/DETAIL TABLES THIS RUN BUILDS AND WALKS ALL DAY
017600* - DOCTOR AND SLOT ARE LOADED ONCE BELOW AND NEVER GROW AFTER
017700* SETUP; PATIENT AND TOKEN START EMPTY AND GROW AS THE EVENTS
017800* FILE IS REPLAYED.  OPDABEND SUPPLIES THE ABEND DUMP LAYOUT USED
017900* ONLY BY 1000-ABEND-RTN AT THE VERY BOTTOM OF THIS PROGRAM.
018000 COPY OPDDOCTR.
018100 COPY OPDSLOT.
018200 COPY OPDPAT.
018300 COPY OPDTOKEN.
018400 COPY OPDEVENT.
018500 COPY OPDABEND.
018600* CONFIGURATION - THE BUSINESS CONSTANTS FOR THIS RUN.  OWNED
018700* HERE AND PASSED DOWN TO OPDALLOC/OPDREALC ON EVERY CALL SO A
018800* SHOP-WIDE RULE CHANGE (A NEW DEFAULT CAPACITY, A DIFFERENT
018900* CONSULT-MINUTES STANDARD) IS A ONE-LINE VALUE CHANGE HERE, NOT A
019000* HUNT THROUGH THREE PROGRAMS.
019100 01  OPD-CONFIG-CONSTANTS.
019200     05  CFG-DEFAULT-CAPACITY     PIC 9(03) VALUE 10.
019300     05  CFG-DEFAULT-DURATION     PIC 9(03) VALUE 60.
019400     05  CFG-CONSULT-MINUTES      PIC 9(03) VALUE 5.
019500     05  CFG-WAITLIST-MAX         PIC 9(02) VALUE 20.
019600     05  FILLER                   PIC X(02).
019700* RECORDS-READ COUNTS EVENT RECORDS ONLY.  NEXT-PAT-SEQ AND
019800* NEXT-TKN-SEQ ARE THE SHARED SEQUENCE COUNTERS OPDALLOC BUMPS ON
019900* EVERY NEW PATIENT OR TOKEN - OWNED HERE SO THEY STAY A SINGLE
020000* COUNTER ACROSS THE WHOLE RUN NO MATTER HOW MANY TIMES OPDALLOC
020100* IS RE-ENTERED.  WS-LINES/WS-PAGES DRIVE THE REPORT PAGE BREAK.
020200* TK-IDX AND THE CNT- FIELDS ARE ALL SCRATCH FOR THE END-OF-DAY
020300* SUMMARY SECTION AND ARE RESET FRESH EACH TIME THEY ARE USED.
020400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020500     05  RECORDS-READ             PIC 9(05) COMP.
020600     05  NEXT-PAT-SEQ             PIC 9(05) COMP VALUE 0.
020700     05  NEXT-TKN-SEQ             PIC 9(05) COMP VALUE 0.
020800     05  WS-LINES                 PIC 9(02) COMP VALUE 2.
020900     05  WS-PAGES                 PIC 9(02) COMP VALUE 1.
021000     05  TK-IDX                   PIC 9(03) COMP.
021100     05  CNT-CONFIRMED            PIC 9(05) COMP.
021200     05  CNT-WAITLISTED           PIC 9(05) COMP.
021300     05  CNT-CANCELLED            PIC 9(05) COMP.
021400     05  CNT-NOSHOW               PIC 9(05) COMP.
021500     05  CNT-COMPLETED            PIC 9(05) COMP.
021600     05  CNT-ALLOCATE-EVT         PIC 9(05) COMP.
021700     05  CNT-EMERGENCY-EVT        PIC 9(05) COMP.
021800     05  CNT-CANCEL-EVT           PIC 9(05) COMP.
021900     05  CNT-NOSHOW-EVT           PIC 9(05) COMP.
022000     05  CNT-COMPLETE-EVT         PIC 9(05) COMP.
022100     05  CNT-VIOLATIONS           PIC 9(05) COMP.
022200     05  DOC-SLOT-COUNT           PIC 9(03) COMP.
022300     05  DOC-CAP-TOTAL            PIC 9(05) COMP.
022400     05  DOC-ALLOC-TOTAL          PIC 9(05) COMP.
022500     05  WS-UTIL-PCT              PIC 9(03)V9(01).
022600     05  FILLER                   PIC X(04).
022700 01  MISC-WS-FLDS.
022800     05  WS-SLOT-SEQ-EDIT         PIC 9(05).
022900     05  FILLER                   PIC X(05).
023000* COMP COUNTERS HAVE TO BE MOVED INTO A DISPLAY-EDITED FIELD
023100* BEFORE THEY CAN BE STRUNG INTO A REPORT LINE - BINARY BYTES
023200* DON'T PRINT AS DIGITS.  THE SAME FIVE SCRATCH FIELDS ARE REUSED
023300* OVER AND OVER BY DIFFERENT SUMMARY LINES BELOW RATHER THAN
023400* NAMING A NEW ONE FOR EVERY STRING.
023500 01  WS-REPORT-EDIT-AREA.
023600     05  WS-ED-A                  PIC ZZZZ9.
023700     05  WS-ED-B                  PIC ZZZZ9.
023800     05  WS-ED-C                  PIC ZZZZ9.
023900     05  WS-ED-D                  PIC ZZZZ9.
024000     05  WS-ED-E                  PIC ZZZZ9.
024100     05  WS-UTIL-PCT-EDIT         PIC ZZ9.9.
024200     05  FILLER                   PIC X(05).
024300* MORE-DATA-SW DRIVES THE MAIN EVENT LOOP IN THE PROCEDURE
024400* DIVISION BELOW.  PATIENT-FOUND-SW IS CARRIED FROM THE EARLIER
024500* SINGLE-PROGRAM DESIGN AND IS NO LONGER SET BY ANYTHING HERE -
024600* PATIENT DEDUP MOVED INTO OPDALLOC'S OWN 200-FIND-OR-ADD-PATIENT
024700* WHEN OPD-0066 SPLIT THE CALLED MODULES OUT.
024800 01  FLAGS-AND-SWITCHES.
024900     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
025000         88  NO-MORE-DATA             VALUE "N".
025100     05  PATIENT-FOUND-SW         PIC X(01) VALUE "N".
025200         88  PATIENT-WAS-FOUND        VALUE "Y".
025300     05  FILLER                   PIC X(02).
025400* SERVICE-REQUEST AREA PASSED TO OPDALLOC / OPDREALC ON EVERY
025500* CALL - ONE COMMON SHAPE FOR BOTH SERVICES, SHOP HABIT OF
025600* PASSING A SINGLE LINKAGE RECORD RATHER THAN A LONG USING LIST.
025700* SVC-FUNCTION'S FIVE 88-LEVELS COVER EVERY EVENT TYPE THE SHOP
025800* KNOWS ABOUT TODAY PLUS THE DEMOTE FUNCTION OPDALLOC DRIVES
025900* DIRECTLY - 350-DISPATCH-EVENT BELOW NEVER SETS DEMOTE ITSELF.
026000 01  SVC-REQUEST-AREA.
026100     05  SVC-FUNCTION             PIC X(10).
026200         88  SVC-IS-ALLOCATE          VALUE "ALLOCATE  ".
026300         88  SVC-IS-EMERGENCY         VALUE "EMERGENCY ".
026400         88  SVC-IS-CANCEL            VALUE "CANCEL    ".
026500         88  SVC-IS-NOSHOW            VALUE "NOSHOW    ".
026600         88  SVC-IS-COMPLETE          VALUE "COMPLETE  ".
026700     05  SVC-TKN-ID               PIC X(08).
026800     05  SVC-RESULT-STATUS        PIC X(20).
026900     05  SVC-RESULT-DETAIL        PIC X(30).
027000     05  FILLER                   PIC X(04).
027100* PAGE HEADER LINE, BUILT ONCE AND REPRINTED AT EVERY PAGE BREAK
027200* BY 910-WRITE-PAGE-HDR - THE PAGE NUMBER IS THE ONLY FIELD THAT
027300* ACTUALLY CHANGES FROM ONE PRINTING TO THE NEXT.
027400 01  WS-HDR-REC.
027500     05  FILLER                   PIC X(40) VALUE SPACES.
027600     05  FILLER                   PIC X(20)
027700         VALUE "OPD TOKEN ALLOCATION REPORT".
027800     05  FILLER                   PIC X(62) VALUE SPACES.
027900     05  PAGE-TAG-O               PIC X(05) VALUE "PAGE ".
028000     05  PAGE-NBR-O               PIC ZZ9.
028100 01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.
028200* ONE PER-SLOT DETAIL LINE, BUILT FRESH BY 470-SLOT-DETAIL FOR
028300* EACH SLOT UNDER A DOCTOR'S BREAK.  REDEFINES THE GROUP RATHER
028400* THAN STRING-BUILDING IT SO THE ALLOC/CAP COLUMNS STAY FIXED
028500* WIDTH ON THE PRINTED PAGE NO MATTER HOW MANY DIGITS EACH HOLDS.
028600 01  WS-SLOT-DETAIL-LINE.
028700     05  FILLER                   PIC X(06) VALUE SPACES.
028800     05  SD-TIME-O                PIC X(11).
028900     05  SD-ALLOC-O                PIC ZZ9.
029000     05  FILLER                   PIC X(01) VALUE "/".
029100     05  SD-CAP-O                 PIC ZZ9.
029200     05  FILLER                   PIC X(02) VALUE SPACES.
029300*  091891TGD - OPD-0022 - WAITLIST COUNT SHOWS RIGHT ON THE        OPD0022
029400*  DETAIL LINE NOW INSTEAD OF ONLY BEING VISIBLE TO SOMEONE
029500*  LOOKING AT THE RUNNING SYSTEM - FRONT DESK WANTED IT ON PAPER.
029600     05  SD-WL-TAG-O              PIC X(11)
029700         VALUE "(WAITLIST: ".
029800     05  SD-WL-O                  PIC Z9.
029900     05  FILLER                   PIC X(01) VALUE ")".
030000     05  FILLER                   PIC X(03) VALUE SPACES.
030100     05  SD-STATUS-O              PIC X(04).
030200     05  FILLER                   PIC X(30) VALUE SPACES.
030300 01  WS-MSG-LINE                  PIC X(132).
030400 PROCEDURE DIVISION.
030500* THE WHOLE RUN IN SIX LINES - LOAD THE TWO MASTERS, REPLAY THE
030600* EVENTS FILE TO END OF FILE, PRINT THE SUMMARY, CLOSE UP.  NONE
030700* OF THE BUSINESS LOGIC FOR AN INDIVIDUAL EVENT LIVES HERE - THAT
030800* IS ALL IN 350-DISPATCH-EVENT BELOW AND, FROM THERE, IN THE
030900* CALLED MODULES.
031000*
031100* THIS PARAGRAPH NEVER CHANGES NO MATTER HOW MANY EVENT TYPES
031200* GET ADDED TO THE SUITE - A NEW EVENT TYPE MEANS A NEW WHEN
031300* CLAUSE DOWN IN 350-DISPATCH-EVENT, NOT A NEW LINE HERE.  THAT
031400* IS DELIBERATE - THE MAINLINE STAYS A FIXED SHAPE SO ANYONE
031500* PICKING UP THIS PROGRAM COLD CAN SEE THE WHOLE DAY'S WORK AT
031600* A GLANCE WITHOUT HAVING TO READ PAST THE FIRST SCREEN.
031700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031800     PERFORM 100-LOAD-DOCTORS THRU 100-EXIT.
031900     PERFORM 200-LOAD-SLOTS THRU 200-EXIT.
032000     PERFORM 300-PROCESS-EVENTS THRU 300-EXIT
032100             UNTIL NO-MORE-DATA.
032200     PERFORM 400-FINAL-REPORT THRU 400-EXIT.
032300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
032400     MOVE +0 TO RETURN-CODE.
032500     GOBACK.
032600 000-HOUSEKEEPING.
032700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032800     DISPLAY "******** BEGIN JOB OPDSIMDR ********".
032900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
033000     MOVE 0 TO DOC-COUNT, SLOT-COUNT, PAT-COUNT, TKN-COUNT.
033100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
033200 000-EXIT.
033300     EXIT.
033400* LOADS THE DOCTOR ROSTER STRAIGHT THROUGH INTO THE DOCTOR-TABLE
033500* OCCURS TABLE - ONE RECORD IN, ONE ROW OUT, NO EDITING OR
033600* VALIDATION OF THE FIELDS THEMSELVES.  A BAD OR DUPLICATE DOCTOR
033700* ID IS NOT CAUGHT HERE; IT SURFACES LATER AS "UNKNOWN DOCTOR ID"
033800* THE FIRST TIME AN EVENT TRIES TO USE IT, OR AS A SECOND ROW
033900* SILENTLY SHADOWING THE FIRST IF THE ID ACTUALLY REPEATS.
034000 100-LOAD-DOCTORS.
034100     MOVE "100-LOAD-DOCTORS" TO PARA-NAME.
034200*  031489RH - ONE ROSTER RECORD PER DOCTOR, NO TRAILER NEEDED
034300     READ DOCTORS
034400         AT END GO TO 100-EXIT.
034500     ADD 1 TO DOC-COUNT.
034600     SET DOC-IDX TO DOC-COUNT.
034700     MOVE DOCTOR-IN-REC(01:06)  TO DOC-ID(DOC-IDX).
034800     MOVE DOCTOR-IN-REC(07:30)  TO DOC-NAME(DOC-IDX).
034900     MOVE DOCTOR-IN-REC(37:20)  TO DOC-SPECIALTY(DOC-IDX).
035000     MOVE DOCTOR-IN-REC(57:01)  TO DOC-ACTIVE(DOC-IDX).
035100     MOVE SPACES TO WS-MSG-LINE.
035200     STRING "SETUP  DOCTOR LOADED: " DOC-ID(DOC-IDX)
035300            " " DOC-NAME(DOC-IDX)
035400         DELIMITED BY SIZE INTO WS-MSG-LINE.
035500     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
035600*  GO TO, NOT PERFORM UNTIL, SINCE THE READ ITSELF IS WHAT
035700*  DECIDES WHEN TO STOP - THE SAME SHAPE 200-LOAD-SLOTS USES
035800*  BELOW AND THE SHOP'S OLDER SEQUENTIAL-LOAD PROGRAMS ALL USE.
035900     GO TO 100-LOAD-DOCTORS.
036000 100-EXIT.
036100     EXIT.
036200* LOADS THE SLOT SCHEDULE THE SAME WAY 100-LOAD-DOCTORS LOADS THE
036300* ROSTER, PLUS TWO DEFAULTS A BLANK OR ZERO INPUT FIELD CAN FALL
036400* BACK ON.
036500 200-LOAD-SLOTS.
036600     MOVE "200-LOAD-SLOTS" TO PARA-NAME.
036700*  051190RH - OPD-0014 - DEFAULT THE SLOT-ID WHEN IT COMES IN      OPD0014
036800*             BLANK, NUMBERED OFF SLOT-COUNT.  BEFORE THIS FIX A
036900*             BLANK-KEYED SLOT RECORD LEFT SLOT-ID SPACES, WHICH
037000*             MADE EVERY SUCH SLOT LOOK LIKE THE SAME SLOT TO
037100*             250-FIND-SLOT OVER IN OPDALLOC.
037200     READ SLOTS
037300         AT END GO TO 200-EXIT.
037400     ADD 1 TO SLOT-COUNT.
037500     SET SLOT-IDX TO SLOT-COUNT.
037600     MOVE SLOT-IN-REC(01:08)  TO SLOT-ID(SLOT-IDX).
037700     MOVE SLOT-IN-REC(09:06)  TO SLOT-DOC-ID(SLOT-IDX).
037800     MOVE SLOT-IN-REC(15:10)  TO SLOT-DATE(SLOT-IDX).
037900     MOVE SLOT-IN-REC(25:05)  TO SLOT-START(SLOT-IDX).
038000     MOVE SLOT-IN-REC(30:05)  TO SLOT-END(SLOT-IDX).
038100     MOVE SLOT-IN-REC(35:03)  TO SLOT-MAX-CAP(SLOT-IDX).
038200     IF SLOT-ID(SLOT-IDX) = SPACES
038300         MOVE SLOT-COUNT TO WS-SLOT-SEQ-EDIT
038400         STRING "SLT" WS-SLOT-SEQ-EDIT
038500             DELIMITED BY SIZE INTO SLOT-ID(SLOT-IDX).
038600*  A ZERO MAX CAPACITY ON THE INPUT FILE MEANS THE FIELD WAS
038700*  NEVER FILLED IN, NOT THAT THE SLOT TRULY HOLDS NOBODY - FALL
038800*  BACK TO THE SHOP'S STANDARD DEFAULT CAPACITY.
038900     IF SLOT-MAX-CAP(SLOT-IDX) = 0
039000         MOVE CFG-DEFAULT-CAPACITY TO SLOT-MAX-CAP(SLOT-IDX).
039100     MOVE 0 TO SLOT-ALLOC-CNT(SLOT-IDX).
039200     MOVE 0 TO SLOT-WL-COUNT(SLOT-IDX).
039300     MOVE SPACES TO WS-MSG-LINE.
039400     STRING "SETUP  SLOT LOADED: " SLOT-ID(SLOT-IDX)
039500            " DOCTOR " SLOT-DOC-ID(SLOT-IDX)
039600            " CAP " SLOT-MAX-CAP(SLOT-IDX)
039700         DELIMITED BY SIZE INTO WS-MSG-LINE.
039800     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
039900     GO TO 200-LOAD-SLOTS.
040000 200-EXIT.
040100     EXIT.
040200* ONE PASS OF THE MAIN EVENT LOOP - READ ONE EVENT, DISPATCH IT,
040300* RETURN.  THE PROCEDURE DIVISION'S PERFORM UNTIL NO-MORE-DATA
040400* CALLS THIS OVER AND OVER UNTIL THE READ BELOW HITS END OF FILE.
040500 300-PROCESS-EVENTS.
040600     MOVE "300-PROCESS-EVENTS" TO PARA-NAME.
040700     READ EVENTS INTO EVENT-RECORD
040800         AT END
040900             MOVE "N" TO MORE-DATA-SW
041000             GO TO 300-EXIT.
041100     ADD 1 TO RECORDS-READ.
041200     PERFORM 350-DISPATCH-EVENT THRU 350-EXIT.
041300 300-EXIT.
041400     EXIT.
041500* ROUTES ONE EVENT RECORD TO WHICHEVER CALLED MODULE OWNS ITS
041600* TYPE - OPDALLOC FOR A NEW BOOKING OR AN EMERGENCY INSERT,
041700* OPDREALC FOR ANYTHING THAT CHANGES THE STATUS OF A TOKEN
041800* ALREADY ON FILE.  AN EVENT TYPE NOT ON THE LIST FALLS INTO
041900* WHEN OTHER AND IS LOGGED AS AN ERROR RATHER THAN ABENDING THE
042000* WHOLE RUN - ONE BAD EVENT SHOULD NOT COST THE REST OF THE DAY.
042100*
042200* THE SVC-REQUEST-AREA IS CLEARED TO SPACES AT THE TOP OF EVERY
042300* CALL SO NOTHING LEAKS FORWARD FROM ONE EVENT TO THE NEXT - A
042400* PREVIOUS EVENT'S RESULT-STATUS OR RESULT-DETAIL SITTING IN THE
042500* AREA WHEN AN UNKNOWN EVENT TYPE FALLS INTO WHEN OTHER BELOW
042600* WOULD PRINT A STALE MESSAGE INSTEAD OF THE "UNKNOWN EVENT
042700* TYPE" TEXT THIS PARAGRAPH ACTUALLY MOVES IN FOR THAT CASE.
042800*
042900* NOTICE THAT EVT-TKN-ID IS ONLY MOVED TO SVC-TKN-ID FOR THE
043000* THREE FUNCTIONS THAT ACT ON AN EXISTING TOKEN - CANCEL, NOSHOW
043100* AND COMPLETE.  ALLOCATE AND EMERGENCY DO NOT HAVE A TOKEN ID
043200* YET WHEN THE EVENT COMES IN; OPDALLOC MINTS ONE.  THAT IS WHY
043300* THOSE TWO BRANCHES PASS THE WHOLE EVENT-RECORD INSTEAD - THE
043400* PATIENT NAME, PHONE, AGE AND GENDER OPDALLOC NEEDS TO CREATE
043500* OR MATCH A PATIENT ROW ARE CARRIED IN EVT-PAT-NAME THROUGH
043600* EVT-PAT-GENDER, NOT IN THE SVC-REQUEST-AREA AT ALL.
043700 350-DISPATCH-EVENT.
043800     MOVE "350-DISPATCH-EVENT" TO PARA-NAME.
043900     MOVE SPACES TO SVC-REQUEST-AREA.
044000     EVALUATE TRUE
044100         WHEN EVT-IS-ALLOCATE
044200             ADD 1 TO CNT-ALLOCATE-EVT
044300             MOVE "ALLOCATE  " TO SVC-FUNCTION
044400             CALL "OPDALLOC" USING SVC-REQUEST-AREA
044500                 EVENT-RECORD DOCTOR-TABLE SLOT-TABLE
044600                 PATIENT-TABLE TOKEN-TABLE
044700                 NEXT-PAT-SEQ NEXT-TKN-SEQ
044800                 OPD-CONFIG-CONSTANTS
044900*      EMERGENCY ALSO GOES TO OPDALLOC, NOT OPDREALC - IT IS
045000*      STILL A NEW TOKEN BEING CREATED, JUST ONE THAT MAY BUMP
045100*      ANOTHER TOKEN TO MAKE ROOM.  ONLY DEMOTE, WHICH OPDALLOC
045200*      DRIVES DIRECTLY RATHER THAN OFF THE EVENT LOG, GOES TO
045300*      OPDREALC FOR THAT SIDE OF THE SAME TRANSACTION.
045400         WHEN EVT-IS-EMERGENCY
045500             ADD 1 TO CNT-EMERGENCY-EVT
045600             MOVE "EMERGENCY " TO SVC-FUNCTION
045700             CALL "OPDALLOC" USING SVC-REQUEST-AREA
045800                 EVENT-RECORD DOCTOR-TABLE SLOT-TABLE
045900                 PATIENT-TABLE TOKEN-TABLE
046000                 NEXT-PAT-SEQ NEXT-TKN-SEQ
046100                 OPD-CONFIG-CONSTANTS
046200         WHEN EVT-IS-CANCEL
046300             ADD 1 TO CNT-CANCEL-EVT
046400             MOVE "CANCEL    " TO SVC-FUNCTION
046500             MOVE EVT-TKN-ID TO SVC-TKN-ID
046600             CALL "OPDREALC" USING SVC-REQUEST-AREA
046700                 SLOT-TABLE TOKEN-TABLE OPD-CONFIG-CONSTANTS
046800         WHEN EVT-IS-NOSHOW
046900             ADD 1 TO CNT-NOSHOW-EVT
047000             MOVE "NOSHOW    " TO SVC-FUNCTION
047100             MOVE EVT-TKN-ID TO SVC-TKN-ID
047200             CALL "OPDREALC" USING SVC-REQUEST-AREA
047300                 SLOT-TABLE TOKEN-TABLE OPD-CONFIG-CONSTANTS
047400         WHEN EVT-IS-COMPLETE
047500             ADD 1 TO CNT-COMPLETE-EVT
047600             MOVE "COMPLETE  " TO SVC-FUNCTION
047700             MOVE EVT-TKN-ID TO SVC-TKN-ID
047800             CALL "OPDREALC" USING SVC-REQUEST-AREA
047900                 SLOT-TABLE TOKEN-TABLE OPD-CONFIG-CONSTANTS
048000         WHEN OTHER
048100             MOVE "ERROR"     TO SVC-RESULT-STATUS
048200             MOVE "UNKNOWN EVENT TYPE" TO SVC-RESULT-DETAIL
048300     END-EVALUATE.
048400*  EVERY EVENT, SUCCESSFUL OR NOT, GETS ONE LINE ON THE REPORT -
048500*  THE RESULT-STATUS/RESULT-DETAIL COMING BACK FROM WHICHEVER
048600*  MODULE WAS CALLED IS ALL THIS PARAGRAPH NEEDS TO KNOW TO
048700*  DESCRIBE WHAT HAPPENED.
048800     MOVE SPACES TO WS-MSG-LINE.
048900     STRING "[" EVT-TIME "] " EVT-TYPE ": "
049000            SVC-RESULT-DETAIL " -- " SVC-RESULT-STATUS
049100         DELIMITED BY SIZE INTO WS-MSG-LINE.
049200     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
049300 350-EXIT.
049400     EXIT.
049500* THE END-OF-DAY SUMMARY - TOTALS, PER-DOCTOR BREAKS, EVENT TYPE
049600* COUNTS, AND THE CAPACITY VALIDATION PASS, IN THAT ORDER.  NONE
049700* OF THESE FIVE SUB-PARAGRAPHS TOUCH A TOKEN'S STATUS OR A SLOT'S
049800* COUNT - BY THE TIME THIS RUNS THE DAY'S DATA IS FROZEN, THIS IS
049900* REPORTING ONLY.
050000 400-FINAL-REPORT.
050100     MOVE "400-FINAL-REPORT" TO PARA-NAME.
050200*  040296JS - OPD-0047 - OVERALL STATS BLOCK FIRST                 OPD0047
050300     PERFORM 410-COUNT-STATUSES THRU 410-EXIT.
050400     MOVE DOC-COUNT TO WS-ED-A.
050500     MOVE SLOT-COUNT TO WS-ED-B.
050600     MOVE PAT-COUNT TO WS-ED-C.
050700     MOVE TKN-COUNT TO WS-ED-D.
050800     MOVE SPACES TO WS-MSG-LINE.
050900     STRING "SUMMARY  DOCTORS: " WS-ED-A
051000            "  SLOTS: " WS-ED-B
051100            "  PATIENTS: " WS-ED-C
051200            "  TOKENS: " WS-ED-D
051300         DELIMITED BY SIZE INTO WS-MSG-LINE.
051400     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
051500     MOVE CNT-CONFIRMED TO WS-ED-A.
051600     MOVE CNT-WAITLISTED TO WS-ED-B.
051700     MOVE CNT-CANCELLED TO WS-ED-C.
051800     MOVE CNT-NOSHOW TO WS-ED-D.
051900     MOVE SPACES TO WS-MSG-LINE.
052000     STRING "SUMMARY  CONFIRMED: " WS-ED-A
052100            "  WAITLISTED: " WS-ED-B
052200            "  CANCELLED: " WS-ED-C
052300            "  NO-SHOW: " WS-ED-D
052400         DELIMITED BY SIZE INTO WS-MSG-LINE.
052500     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
052600     PERFORM 450-DOCTOR-BREAK THRU 450-EXIT
052700             VARYING DOC-IDX FROM 1 BY 1
052800             UNTIL DOC-IDX > DOC-COUNT.
052900     PERFORM 475-EVENT-COUNTS THRU 475-EXIT.
053000     PERFORM 500-VALIDATE-CONSTRAINTS THRU 500-EXIT.
053100 400-EXIT.
053200     EXIT.
053300* ONE PASS OVER EVERY TOKEN ON FILE, TALLYING EACH BY ITS CURRENT
053400* STATUS - THE FIVE COUNTS BEHIND THE "SUMMARY CONFIRMED:..."
053500* LINE ABOVE.  COUNTS ARE RESET TO ZERO EACH TIME THIS RUNS SINCE
053600* IT IS ONLY CALLED ONCE, AT END OF DAY, BUT RESETTING COSTS
053700* NOTHING AND MATCHES THE SHOP'S USUAL CAUTION ABOUT ACCUMULATORS.
053800 410-COUNT-STATUSES.
053900     MOVE "410-COUNT-STATUSES" TO PARA-NAME.
054000     MOVE 0 TO CNT-CONFIRMED, CNT-WAITLISTED,
054100               CNT-CANCELLED, CNT-NOSHOW, CNT-COMPLETED.
054200     PERFORM 420-TALLY-ONE-TOKEN THRU 420-EXIT
054300             VARYING TK-IDX FROM 1 BY 1
054400             UNTIL TK-IDX > TKN-COUNT.
054500 410-EXIT.
054600     EXIT.
054700 420-TALLY-ONE-TOKEN.
054800     EVALUATE TRUE
054900         WHEN TKN-IS-CONFIRMED(TK-IDX)
055000             ADD 1 TO CNT-CONFIRMED
055100         WHEN TKN-IS-WAITLISTED(TK-IDX)
055200             ADD 1 TO CNT-WAITLISTED
055300         WHEN TKN-IS-CANCELLED(TK-IDX)
055400             ADD 1 TO CNT-CANCELLED
055500         WHEN TKN-IS-NOSHOW(TK-IDX)
055600             ADD 1 TO CNT-NOSHOW
055700         WHEN TKN-IS-COMPLETED(TK-IDX)
055800             ADD 1 TO CNT-COMPLETED
055900     END-EVALUATE.
056000 420-EXIT.
056100     EXIT.
056200* ONE BLOCK PER DOCTOR - A SUMMARY LINE WITH SLOT/CAPACITY/
056300* ALLOCATION TOTALS AND A UTILIZATION PERCENT, FOLLOWED BY ONE
056400* DETAIL LINE PER SLOT THAT DOCTOR OWNS.  460 AND 470 BELOW EACH
056500* RUN A FULL PASS OF THE SLOT TABLE PER DOCTOR RATHER THAN
056600* SORTING SLOTS BY DOCTOR FIRST - FINE FOR A ONE-DAY SCHEDULE,
056700* WHICH NEVER HOLDS MORE THAN A HANDFUL OF SLOTS PER DOCTOR.
056800*
056900* THIS PARAGRAPH IS PERFORMED ONCE FOR EVERY ROW IN DOCTOR-TABLE
057000* BY THE VARYING CLAUSE UP IN 400-FINAL-REPORT, SO A DOCTOR WHO
057100* WAS LOADED BUT NEVER ACTUALLY HAD A SLOT BOOKED AGAINST THEM
057200* STILL GETS A SUMMARY LINE - IT JUST SHOWS ZERO SLOTS, ZERO
057300* CAPACITY, AND A ZERO UTILIZATION PERCENT RATHER THAN BEING
057400* LEFT OFF THE REPORT.  A DOCTOR MARKED INACTIVE ON THE ROSTER
057500* (DOC-IS-INACTIVE) IS NOT SKIPPED EITHER - INACTIVE JUST MEANS
057600* NOBODY SHOULD HAVE BOOKED AGAINST THEM TODAY, AND IF THEY DID
057700* ANYWAY IT WILL SHOW UP RIGHT HERE ON THE SUMMARY LINE.
057800 450-DOCTOR-BREAK.
057900*  091891TGD - OPD-0022 - WAITLIST COUNT NOW SHOWS ON EACH LINE    OPD0022
058000     MOVE "450-DOCTOR-BREAK" TO PARA-NAME.
058100     MOVE 0 TO DOC-SLOT-COUNT, DOC-CAP-TOTAL, DOC-ALLOC-TOTAL.
058200     PERFORM 460-FIND-DOCTOR-SLOTS THRU 460-EXIT
058300             VARYING SLOT-IDX FROM 1 BY 1
058400             UNTIL SLOT-IDX > SLOT-COUNT.
058500*  022293TGD - OPD-0031 - ROUND HALF UP, NOT TRUNCATE.  BEFORE     OPD0031
058600*  THIS FIX A DOCTOR SITTING AT, SAY, 84.6 PERCENT UTILIZATION
058700*  PRINTED AS 84.0 - THE ROUNDED KEYWORD ON THE COMPUTE BELOW IS
058800*  ALL THE FIX TOOK.  A DOCTOR WITH NO CAPACITY AT ALL (NO SLOTS
058900*  TODAY) SKIPS THE DIVIDE ENTIRELY RATHER THAN RISKING A DIVIDE
059000*  BY ZERO.
059100     IF DOC-CAP-TOTAL = 0
059200         MOVE 0 TO WS-UTIL-PCT
059300     ELSE
059400         COMPUTE WS-UTIL-PCT ROUNDED =
059500             DOC-ALLOC-TOTAL / DOC-CAP-TOTAL * 100.
059600     MOVE DOC-SLOT-COUNT TO WS-ED-A.
059700     MOVE DOC-CAP-TOTAL TO WS-ED-B.
059800     MOVE DOC-ALLOC-TOTAL TO WS-ED-C.
059900     MOVE WS-UTIL-PCT TO WS-UTIL-PCT-EDIT.
060000     MOVE SPACES TO WS-MSG-LINE.
060100     STRING "DOCTOR " DOC-ID(DOC-IDX)
060200            " " DOC-NAME(DOC-IDX)
060300            "  SLOTS: " WS-ED-A
060400            "  CAP: " WS-ED-B
060500            "  ALLOC: " WS-ED-C
060600            "  UTIL%: " WS-UTIL-PCT-EDIT
060700         DELIMITED BY SIZE INTO WS-MSG-LINE.
060800     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
060900     PERFORM 470-SLOT-DETAIL THRU 470-EXIT
061000             VARYING SLOT-IDX FROM 1 BY 1
061100             UNTIL SLOT-IDX > SLOT-COUNT.
061200 450-EXIT.
061300     EXIT.
061400* ACCUMULATES ONE DOCTOR'S SLOT COUNT, CAPACITY AND ALLOCATION
061500* TOTAL - SKIPS STRAIGHT TO THE EXIT FOR ANY SLOT BELONGING TO A
061600* DIFFERENT DOCTOR, SINCE THIS RUNS ONCE PER SLOT FOR EVERY
061700* DOCTOR ON THE ROSTER.
061800 460-FIND-DOCTOR-SLOTS.
061900     IF SLOT-DOC-ID(SLOT-IDX) NOT = DOC-ID(DOC-IDX)
062000         GO TO 460-EXIT.
062100     ADD 1 TO DOC-SLOT-COUNT.
062200     ADD SLOT-MAX-CAP(SLOT-IDX) TO DOC-CAP-TOTAL.
062300     ADD SLOT-ALLOC-CNT(SLOT-IDX) TO DOC-ALLOC-TOTAL.
062400 460-EXIT.
062500     EXIT.
062600* PRINTS ONE DETAIL LINE FOR ONE SLOT BELONGING TO THE CURRENT
062700* DOCTOR - TIME RANGE, ALLOC/CAP, WAITLIST COUNT, AND AN OPEN/
062800* FULL TAG.  SAME SKIP-IF-WRONG-DOCTOR SHAPE AS 460 ABOVE.
062900 470-SLOT-DETAIL.
063000     IF SLOT-DOC-ID(SLOT-IDX) NOT = DOC-ID(DOC-IDX)
063100         GO TO 470-EXIT.
063200     MOVE SPACES TO WS-SLOT-DETAIL-LINE.
063300     STRING SLOT-START(SLOT-IDX) "-" SLOT-END(SLOT-IDX)
063400         DELIMITED BY SIZE INTO SD-TIME-O.
063500     MOVE SLOT-ALLOC-CNT(SLOT-IDX) TO SD-ALLOC-O.
063600     MOVE SLOT-MAX-CAP(SLOT-IDX)   TO SD-CAP-O.
063700     MOVE SLOT-WL-COUNT(SLOT-IDX)  TO SD-WL-O.
063800     IF SLOT-ALLOC-CNT(SLOT-IDX) >= SLOT-MAX-CAP(SLOT-IDX)
063900         MOVE "FULL" TO SD-STATUS-O
064000     ELSE
064100         MOVE "OPEN" TO SD-STATUS-O.
064200     MOVE WS-SLOT-DETAIL-LINE TO WS-MSG-LINE.
064300     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
064400 470-EXIT.
064500     EXIT.
064600* ONE LINE BREAKING DOWN HOW MANY EVENTS OF EACH TYPE CAME
064700* THROUGH THE EVENT LOG TODAY - NOT HOW MANY TOKENS ENDED UP IN
064800* EACH STATUS (THAT IS 410/420 ABOVE), BUT HOW MANY OF EACH KIND
064900* OF EVENT 350-DISPATCH-EVENT ACTUALLY SAW.
065000 475-EVENT-COUNTS.
065100*  071594JS - OPD-0040 - EVENT TYPE BREAKDOWN                      OPD0040
065200     MOVE "475-EVENT-COUNTS" TO PARA-NAME.
065300     MOVE CNT-ALLOCATE-EVT TO WS-ED-A.
065400     MOVE CNT-EMERGENCY-EVT TO WS-ED-B.
065500     MOVE CNT-CANCEL-EVT TO WS-ED-C.
065600     MOVE CNT-NOSHOW-EVT TO WS-ED-D.
065700     MOVE CNT-COMPLETE-EVT TO WS-ED-E.
065800     MOVE SPACES TO WS-MSG-LINE.
065900     STRING "EVENTS   ALLOCATE: " WS-ED-A
066000            "  EMERGENCY: " WS-ED-B
066100            "  CANCEL: " WS-ED-C
066200            "  NOSHOW: " WS-ED-D
066300            "  COMPLETE: " WS-ED-E
066400         DELIMITED BY SIZE INTO WS-MSG-LINE.
066500     PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
066600 475-EXIT.
066700     EXIT.
066800* A FINAL SANITY PASS - EVERY SLOT IS CHECKED AGAINST ITS OWN MAX
066900* CAPACITY ONE LAST TIME.  THIS SHOULD NEVER ACTUALLY FIND
067000* ANYTHING, SINCE OPDALLOC ITSELF NEVER CONFIRMS A TOKEN PAST
067100* CAPACITY - IT EXISTS TO CATCH A FUTURE BUG IN THIS PROGRAM OR
067200* ONE OF THE CALLED MODULES BEFORE IT REACHES THE FRONT DESK.
067300*
067400* THIS PASS WAS ADDED AFTER A DEMO RUN SHOWED A SLOT TEMPORARILY
067500* OVER CAPACITY DURING TESTING OF THE EMERGENCY-INSERT LOGIC -
067600* THE BUG TURNED OUT TO BE IN THE TEST DATA, NOT THE PROGRAM, BUT
067700* IT MADE CLEAR THE REPORT HAD NO WAY TO SURFACE THAT KIND OF
067800* PROBLEM ON ITS OWN IF IT EVER DID HAPPEN FOR REAL.  CHEAP
067900* INSURANCE - ONE PASS OVER A TABLE THAT NEVER HOLDS MORE THAN
068000* A FEW HUNDRED ROWS COSTS NOTHING NOTICEABLE AT END OF JOB.
068100 500-VALIDATE-CONSTRAINTS.
068200*  040296JS - OPD-0047 - FLAG ANY SLOT OVER ITS MAX CAPACITY       OPD0047
068300     MOVE "500-VALIDATE-CONSTRAINTS" TO PARA-NAME.
068400     MOVE 0 TO CNT-VIOLATIONS.
068500     PERFORM 510-CHECK-ONE-SLOT THRU 510-EXIT
068600             VARYING SLOT-IDX FROM 1 BY 1
068700             UNTIL SLOT-IDX > SLOT-COUNT.
068800     IF CNT-VIOLATIONS = 0
068900         MOVE SPACES TO WS-MSG-LINE
069000         MOVE "VALIDATION  ALL SLOTS WITHIN CAPACITY"
069100             TO WS-MSG-LINE
069200         PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
069300 500-EXIT.
069400     EXIT.
069500* ONE SLOT'S WORTH OF THE CAPACITY CHECK - A VIOLATION PRINTS ITS
069600* OWN LINE IMMEDIATELY RATHER THAN WAITING TO BE COLLECTED, SINCE
069700* THERE SHOULD NEVER BE MORE THAN ONE OR TWO IN A GIVEN RUN IF
069800* THE REST OF THE SUITE IS WORKING CORRECTLY.
069900 510-CHECK-ONE-SLOT.
070000     IF SLOT-ALLOC-CNT(SLOT-IDX) > SLOT-MAX-CAP(SLOT-IDX)
070100         ADD 1 TO CNT-VIOLATIONS
070200         MOVE SPACES TO WS-MSG-LINE
070300         STRING "VALIDATION  SLOT " SLOT-ID(SLOT-IDX)
070400                " OVER CAPACITY - ALLOC "
070500                SLOT-ALLOC-CNT(SLOT-IDX)
070600                " CAP " SLOT-MAX-CAP(SLOT-IDX)
070700             DELIMITED BY SIZE INTO WS-MSG-LINE
070800         PERFORM 900-WRITE-REPORT-LINE THRU 900-EXIT.
070900 510-EXIT.
071000     EXIT.
071100* OPENS ALL FOUR FILES TOGETHER AND CHECKS ONE SHARED FILE-STATUS
071200* CODE - IF ANY ONE OF THE FOUR FAILED TO OPEN, OFCODE WILL NOT
071300* BE SPACES AND THE RUN ABENDS RATHER THAN LIMPING ALONG WITHOUT
071400* ONE OF ITS FILES.
071500 800-OPEN-FILES.
071600     MOVE "800-OPEN-FILES" TO PARA-NAME.
071700     OPEN INPUT DOCTORS, SLOTS, EVENTS.
071800     OPEN OUTPUT REPORT, SYSOUT.
071900     IF NOT CODE-OK
072000         MOVE "OPEN FAILED ON ONE OR MORE FILES"
072100             TO ABEND-REASON
072200         GO TO 1000-ABEND-RTN.
072300 800-EXIT.
072400     EXIT.
072500 850-CLOSE-FILES.
072600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
072700     CLOSE DOCTORS, SLOTS, EVENTS, REPORT, SYSOUT.
072800     DISPLAY "******** NORMAL END OF JOB OPDSIMDR ********".
072900 850-EXIT.
073000     EXIT.
073100* 110399AK - OPD-0058 - COMMON REPORT LINE WRITER, PAGE BREAK      OPD0058
073200* ON 50 LINES LIKE THE REST OF THE SHOP'S REPORT PROGRAMS.  EVERY
073300* OTHER PARAGRAPH IN THIS PROGRAM THAT PRINTS GOES THROUGH HERE
073400* RATHER THAN WRITING REPORT-LINE DIRECTLY, SO THE PAGE-BREAK
073500* RULE ONLY HAS TO LIVE IN ONE PLACE.
073600 900-WRITE-REPORT-LINE.
073700     IF WS-LINES > 50
073800         PERFORM 910-WRITE-PAGE-HDR THRU 910-EXIT.
073900     MOVE SPACES TO REPORT-LINE.
074000     MOVE WS-MSG-LINE TO REPORT-LINE.
074100     WRITE REPORT-LINE.
074200     ADD 1 TO WS-LINES.
074300 900-EXIT.
074400     EXIT.
074500* SLEWS TO THE TOP OF A NEW FORM AND REPRINTS THE HEADER LINE,
074600* THEN RESETS THE LINE COUNTER SO THE NEXT 50 LINES OF DETAIL GET
074700* A FULL PAGE BEFORE THE NEXT BREAK.
074800 910-WRITE-PAGE-HDR.
074900     MOVE WS-PAGES TO PAGE-NBR-O.
075000     MOVE SPACES TO REPORT-LINE.
075100     MOVE WS-HDR-REC TO REPORT-LINE.
075200     WRITE REPORT-LINE
075300         AFTER ADVANCING NEXT-PAGE.
075400     MOVE 0 TO WS-LINES.
075500     ADD 1 TO WS-PAGES.
075600 910-EXIT.
075700     EXIT.
075800* LAST-RESORT ABEND ROUTINE - ONLY REACHED TODAY IF ONE OF THE
075900* FOUR FILES FAILS TO OPEN IN 800-OPEN-FILES ABOVE.  PARA-NAME
076000* WAS SET BY WHATEVER PARAGRAPH GOT US HERE, SO THE SYSOUT DUMP
076100* LINE SHOWS EXACTLY WHERE THE RUN DIED.  DIVIDE ZERO-VAL INTO
076200* ONE-VAL IS THE SHOP'S STANDARD WAY OF FORCING A SYSTEM ABEND
076300* CODE AFTER THE APPLICATION HAS ALREADY LOGGED ITS OWN REASON -
076400* SAME IDIOM USED ACROSS THE REST OF THE SHOP'S BATCH SUITE.
076500 1000-ABEND-RTN.
076600     MOVE PARA-NAME TO ABEND-PARA-O.
076700     MOVE ABEND-REASON TO ABEND-REASON-O.
076800     WRITE SYSOUT-REC FROM ABEND-REC.
076900     DISPLAY "*** ABNORMAL END OF JOB - OPDSIMDR ***"
077000         UPON CONSOLE.
077100     DIVIDE ZERO-VAL INTO ONE-VAL.
077200******************************************************************
077300*
077400* END OF PROGRAM OPDSIMDR.
077500*
077600* IF YOU ARE LOOKING FOR WHERE A TOKEN ACTUALLY GETS CONFIRMED,
077700* WAITLISTED, OR BUMPED TO MAKE ROOM FOR AN EMERGENCY - IT IS NOT
077800* IN THIS PROGRAM.  THAT LOGIC LIVES IN OPDALLOC.  IF YOU ARE
077900* LOOKING FOR WHERE A TOKEN GETS CANCELLED, MARKED NO-SHOW,
078000* COMPLETED, OR PROMOTED OFF A WAITLIST, THAT IS IN OPDREALC.
078100* THIS PROGRAM'S ONLY JOBS ARE TO LOAD THE DAY'S SETUP DATA,
078200* FEED THE EVENT LOG TO WHICHEVER OF THOSE TWO PROGRAMS OWNS THE
078300* EVENT TYPE, AND PRINT WHAT HAPPENED.
078400*
078500******************************************************************
