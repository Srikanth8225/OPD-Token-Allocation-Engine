000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  OPDPRIOR.
000300 AUTHOR. R HOLLAND.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/20/89.
000600 DATE-COMPILED. 03/20/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          PRIORITY-MANAGER.  SMALL CALLED MODULE - NO I/O OF
001200*          ITS OWN.  GIVEN A FUNCTION CODE AND A PRIORITY AREA
001300*          IT EITHER MAPS A BOOKING SOURCE TO A PRIORITY RANK,
001400*          VALIDATES A SOURCE CODE, COMPARES TWO PRIORITIES, OR
001500*          DECIDES WHETHER AN EXISTING CONFIRMED TOKEN CAN BE
001600*          DEMOTED FOR AN INCOMING ONE.
001700*
001800*          THIS IS THE ONLY PLACE IN THE OPD SUITE THAT KNOWS THE
001900*          SOURCE-TO-PRIORITY TABLE, THE COMPARE RULE, AND THE
002000*          DEMOTION RULE.  OPDALLOC, OPDQUEUE AND OPDREALC ALL
002100*          CALL IN HERE RATHER THAN CARRYING THEIR OWN COPY OF
002200*          ANY OF THE THREE RULES - THAT WAY A CHANGE TO THE
002300*          SOURCE TABLE OR THE ORDERING RULE IS A ONE-MODULE FIX,
002400*          NOT A HUNT THROUGH FOUR PROGRAMS FOR EVERY PLACE IT
002500*          GOT COPIED.
002600*
002700******************************************************************
002800* CHANGE LOG.
002900*
003000* 032089 RH  ORIGINAL CODING PER REQUEST OPD-0001.                 OPD0001
003100* 061702 MM  SPLIT OUT OF OPDSIMDR SO OPDALLOC AND OPDREALC COULD
003200*            BOTH CALL IT - OPD-0066.
003300* 082303 MM  ADDED THE DEMOTE-ELIGIBLE FUNCTION FOR EMERGENCY
003400*            INSERTS - OPD-0072.
003500* 030107 JS  NO CHANGE TO THE LOGIC, JUST LINED UP THE 88-LEVELS
003600*            WITH THE SHOP STANDARD COLUMN POSITIONS - OPD-0080.
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000* THIS MODULE DOES NO FILE I/O AT ALL - IT IS A PURE CALCULATION
004100* UNIT, SO THERE IS NO INPUT-OUTPUT SECTION AND NO SELECT
004200* CLAUSES.  SOURCE-COMPUTER/OBJECT-COMPUTER ARE CARRIED ANYWAY
004300* SINCE EVERY PROGRAM IN THE SUITE CARRIES THEM, CALLED MODULE
004400* OR NOT - SHOP STANDARD.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900* NOTHING OF SUBSTANCE LIVES IN WORKING-STORAGE FOR THIS MODULE -
005000* EVERYTHING IT WORKS WITH COMES IN ON THE LINKAGE AREA BELOW AND
005100* GOES BACK OUT THE SAME WAY.  THE FILLER IS HERE ONLY BECAUSE
005200* SHOP STANDARD IS NO 01-LEVEL WITHOUT ONE.
005300 01  MISC-WS-FLDS.
005400     05  FILLER                   PIC X(01) VALUE SPACES.
005500 LINKAGE SECTION.
005600* ONE COMMON LINKAGE AREA FOR EVERY FUNCTION THIS MODULE OFFERS -
005700* SAME SHAPE AS CLCLBCST'S CALC-COSTS-REC, JUST FOR PRIORITY
005800* WORK INSTEAD OF CHARGE CALCULATIONS.  THE CALLER SETS
005900* PRI-FUNCTION AND WHICHEVER INPUT FIELDS THAT FUNCTION NEEDS,
006000* CALLS IN, AND READS BACK WHICHEVER OUTPUT FIELD THAT FUNCTION
006100* FILLED - THE FIELDS NOT USED BY A GIVEN FUNCTION ARE LEFT
006200* ALONE BY THIS MODULE.
006300 01  PRIORITY-LINK-REC.
006400*    PRI-FUNCTION SELECTS WHICH OF THE FOUR SERVICES BELOW RUNS -
006500*    EXACTLY ONE OF THE FOUR 88-LEVELS WILL BE TRUE ON ANY GIVEN
006600*    CALL.
006700     05  PRI-FUNCTION             PIC X(10).
006800         88  PRI-IS-MAP               VALUE "MAP       ".
006900         88  PRI-IS-VALIDATE          VALUE "VALIDATE  ".
007000         88  PRI-IS-COMPARE           VALUE "COMPARE   ".
007100         88  PRI-IS-DEMOTE-CHK        VALUE "DEMOTECHK ".
007200*    INPUT TO MAP AND VALIDATE - THE BOOKING SOURCE CODE OFF THE
007300*    EVENT RECORD, SHOP-STANDARD 15-BYTE SOURCE CODE FIELD.
007400     05  PRI-SOURCE-CODE          PIC X(15).
007500         88  PRI-VALID-EMERGENCY      VALUE "EMERGENCY      ".
007600         88  PRI-VALID-PAID-PRI       VALUE "PAID_PRIORITY  ".
007700         88  PRI-VALID-FOLLOW-UP      VALUE "FOLLOW_UP      ".
007800         88  PRI-VALID-ONLINE         VALUE "ONLINE_BOOKING ".
007900         88  PRI-VALID-WALK-IN        VALUE "WALK_IN        ".
008000*    REDEFINE CARRIED OVER FROM THE ORIGINAL COBOL DEV CENTER
008100*    SOURCE-CODE LAYOUT - NOT USED BY ANY FUNCTION BELOW TODAY,
008200*    KEPT IN CASE A FUTURE SOURCE RULE EVER NEEDS TO SWITCH ON
008300*    JUST THE FIRST CHARACTER OF THE CODE.
008400     05  PRI-SOURCE-FIRST-CHAR REDEFINES PRI-SOURCE-CODE.
008500         10  PRI-SOURCE-LETTER-1  PIC X(01).
008600         10  FILLER               PIC X(14).
008700*    OUTPUT FROM MAP - THE PRIORITY RANK, 1 (HIGHEST) THROUGH 9.
008800     05  PRI-PRIORITY-OUT         PIC 9(01).
008900*    OUTPUT FROM VALIDATE.
009000     05  PRI-SOURCE-VALID-SW      PIC X(01).
009100         88  PRI-SOURCE-IS-VALID      VALUE "Y".
009200*    INPUT TO COMPARE AND DEMOTECHK - TWO (PRIORITY, SEQUENCE)
009300*    PAIRS TO BE RANKED AGAINST EACH OTHER.  SEQUENCE IS THE
009400*    TOKEN'S ASSIGNMENT ORDER, USED ONLY TO BREAK A TIE WHEN
009500*    BOTH PRIORITIES MATCH.
009600     05  PRI-COMPARE-PRI-1        PIC 9(01).
009700     05  PRI-COMPARE-SEQ-1        PIC 9(05).
009800*    EDITED VIEW OF SEQ-1, ZERO SUPPRESSED, FOR A DISPLAY OR
009900*    TRACE LINE IF ONE IS EVER NEEDED - NOT REFERENCED TODAY.
010000     05  PRI-COMPARE-SEQ-1-EDIT REDEFINES PRI-COMPARE-SEQ-1
010100                                  PIC ZZZZ9.
010200     05  PRI-COMPARE-PRI-2        PIC 9(01).
010300     05  PRI-COMPARE-SEQ-2        PIC 9(05).
010400     05  PRI-COMPARE-SEQ-2-EDIT REDEFINES PRI-COMPARE-SEQ-2
010500                                  PIC ZZZZ9.
010600*    OUTPUT FROM COMPARE - Y MEANS THE "1" PAIR OUTRANKS THE "2"
010700*    PAIR AND SHOULD SIT AHEAD OF IT ON THE WAITLIST.
010800     05  PRI-FIRST-WINS-SW        PIC X(01).
010900         88  PRI-FIRST-WINS           VALUE "Y".
011000*    OUTPUT FROM DEMOTECHK - Y MEANS THE "2" PAIR (THE EXISTING
011100*    CONFIRMED TOKEN) MAY BE BUMPED FOR THE "1" PAIR (THE
011200*    INCOMING EMERGENCY).
011300     05  PRI-DEMOTE-OK-SW         PIC X(01).
011400         88  PRI-DEMOTE-IS-OK         VALUE "Y".
011500     05  FILLER                   PIC X(04).
011600 PROCEDURE DIVISION USING PRIORITY-LINK-REC.
011700* ENTRY PARAGRAPH - NOTHING BUT A FUNCTION DISPATCH AND A
011800* GOBACK.  KEEP ANYTHING THAT LOOKS LIKE BUSINESS LOGIC OUT OF
011900* HERE AND DOWN IN ITS OWN NUMBERED PARAGRAPH, SAME AS EVERY
012000* OTHER CALLED MODULE IN THE SUITE.
012100 000-PRIORITY-ENTRY.
012200     EVALUATE TRUE
012300         WHEN PRI-IS-MAP
012400             PERFORM 100-MAP-SOURCE THRU 100-EXIT
012500         WHEN PRI-IS-VALIDATE
012600             PERFORM 200-VALIDATE-SOURCE THRU 200-EXIT
012700         WHEN PRI-IS-COMPARE
012800             PERFORM 300-COMPARE-PRIORITY THRU 300-EXIT
012900         WHEN PRI-IS-DEMOTE-CHK
013000             PERFORM 400-DEMOTE-ELIGIBLE THRU 400-EXIT
013100     END-EVALUATE.
013200     GOBACK.
013300* SOURCE-TO-PRIORITY TABLE - EMERGENCY=1, PAID_PRIORITY=2,
013400* FOLLOW_UP=3, ONLINE_BOOKING=4, WALK_IN=5, ANYTHING ELSE=999
013500* (999 NEVER COMES OUT CONFIRMED - NORMAL FLOW REJECTS AN
013600* UNKNOWN SOURCE BEFORE IT GETS THIS FAR).
013700*
013800* THE TABLE IS CARRIED AS AN 88-LEVEL VALUE LIST RATHER THAN AN
013900* OCCURS TABLE WITH A SEARCH - THERE ARE ONLY FIVE SOURCES AND
014000* THEY DO NOT CHANGE AT RUN TIME, SO A HARD-CODED EVALUATE READS
014100* FASTER FOR THE NEXT PROGRAMMER THAN A LOADED TABLE WOULD FOR
014200* FIVE ENTRIES.  IF THE HOSPITAL EVER ADDS A SIXTH BOOKING
014300* SOURCE THIS IS THE ONLY PARAGRAPH THAT HAS TO CHANGE.
014400 100-MAP-SOURCE.
014500     EVALUATE TRUE
014600         WHEN PRI-VALID-EMERGENCY
014700             MOVE 1 TO PRI-PRIORITY-OUT
014800         WHEN PRI-VALID-PAID-PRI
014900             MOVE 2 TO PRI-PRIORITY-OUT
015000         WHEN PRI-VALID-FOLLOW-UP
015100             MOVE 3 TO PRI-PRIORITY-OUT
015200         WHEN PRI-VALID-ONLINE
015300             MOVE 4 TO PRI-PRIORITY-OUT
015400         WHEN PRI-VALID-WALK-IN
015500             MOVE 5 TO PRI-PRIORITY-OUT
015600         WHEN OTHER
015700             MOVE 9 TO PRI-PRIORITY-OUT
015800     END-EVALUATE.
015900 100-EXIT.
016000     EXIT.
016100* VALIDATE JUST ANSWERS YES/NO - IT DOES NOT HAND BACK A REASON
016200* CODE BECAUSE THE CALLER (OPDALLOC 100-VALIDATE-SOURCE) ONLY
016300* EVER NEEDS TO KNOW WHETHER TO REJECT THE EVENT, NOT WHY IN ANY
016400* FINER DETAIL THAN "INVALID BOOKING SOURCE".
016500 200-VALIDATE-SOURCE.
016600     MOVE "N" TO PRI-SOURCE-VALID-SW.
016700     IF PRI-VALID-EMERGENCY
016800         OR PRI-VALID-PAID-PRI
016900         OR PRI-VALID-FOLLOW-UP
017000         OR PRI-VALID-ONLINE
017100         OR PRI-VALID-WALK-IN
017200         MOVE "Y" TO PRI-SOURCE-VALID-SW.
017300 200-EXIT.
017400     EXIT.
017500* LOWER PRIORITY NUMBER WINS.  TIES GO TO THE EARLIER SEQUENCE
017600* (FIFO WITHIN ONE PRIORITY LEVEL).
017700*
017800* THIS IS THE SAME RULE OPDQUEUE USES TO KEEP THE WAITLIST
017900* SORTED AND OPDALLOC USES (BY WAY OF DEMOTECHK BELOW) TO PICK
018000* WHO GETS BUMPED - ONE RULE, WRITTEN ONCE, CALLED FROM BOTH
018100* PLACES RATHER THAN RETYPED.  IF THIS EVER NEEDS TO CHANGE - SAY
018200* A FUTURE REQUEST TO BREAK TIES BY APPOINTMENT TIME INSTEAD OF
018300* ASSIGNMENT SEQUENCE - THIS IS THE ONLY PARAGRAPH THAT MOVES.
018400 300-COMPARE-PRIORITY.
018500     MOVE "N" TO PRI-FIRST-WINS-SW.
018600*    STRICTLY BETTER PRIORITY NUMBER - NO NEED TO LOOK AT
018700*    SEQUENCE AT ALL, SO FALL OUT RIGHT AWAY.
018800     IF PRI-COMPARE-PRI-1 < PRI-COMPARE-PRI-2
018900         MOVE "Y" TO PRI-FIRST-WINS-SW
019000         GO TO 300-EXIT.
019100*    SAME PRIORITY LEVEL - EARLIER SEQUENCE NUMBER BREAKS THE
019200*    TIE.  IF PRI-1 IS THE WORSE (HIGHER) NUMBER, OR THE TWO ARE
019300*    EQUAL AND SEQ-1 IS NOT EARLIER, PRI-FIRST-WINS-SW STAYS "N"
019400*    AND THE CALLER TREATS THE "2" PAIR AS OUTRANKING THE "1"
019500*    PAIR.
019600     IF PRI-COMPARE-PRI-1 = PRI-COMPARE-PRI-2
019700         AND PRI-COMPARE-SEQ-1 < PRI-COMPARE-SEQ-2
019800         MOVE "Y" TO PRI-FIRST-WINS-SW.
019900 300-EXIT.
020000     EXIT.
020100* 082303MM - OPD-0072 - A CONFIRMED TOKEN MAY ONLY BE DEMOTED      OPD0072
020200* WHEN THE INCOMING PRIORITY NUMBER IS STRICTLY LESS THAN THE
020300* EXISTING ONE'S - EQUAL OR WORSE PRIORITY NEVER BUMPS ANYONE.
020400*
020500* NOTE THIS IS DELIBERATELY NOT THE SAME TEST AS 300-COMPARE-
020600* PRIORITY ABOVE - COMPARE ALLOWS A SEQUENCE-NUMBER TIEBREAK SO
020700* THE WAITLIST HAS A DETERMINISTIC ORDER EVEN WHEN TWO ENTRIES
020800* SHARE A PRIORITY LEVEL, BUT DEMOTION NEVER BUMPS A TOKEN JUST
020900* BECAUSE IT ARRIVED LATER - ONLY A GENUINELY HIGHER-RANKED
021000* SOURCE (A STRICTLY LOWER PRI-COMPARE-PRI-1) MAY TAKE SOMEBODY
021100* ELSE'S CONFIRMED SEAT.
021200 400-DEMOTE-ELIGIBLE.
021300*  PRI-COMPARE-PRI-1 = INCOMING TOKEN'S PRIORITY
021400*  PRI-COMPARE-PRI-2 = EXISTING CONFIRMED TOKEN'S PRIORITY
021500     MOVE "N" TO PRI-DEMOTE-OK-SW.
021600     IF PRI-COMPARE-PRI-1 < PRI-COMPARE-PRI-2
021700         MOVE "Y" TO PRI-DEMOTE-OK-SW.
021800 400-EXIT.
021900     EXIT.
